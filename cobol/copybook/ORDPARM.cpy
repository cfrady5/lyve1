000100******************************************************************
000200*    ORDPARM  --  ORDER-MATCH RUN-PARAMETER CONTROL CARD        *
000300*                                                                *
000400*    ONE CARD IS READ AT JOB START.  IT CARRIES THE MATCHING    *
000500*    MODE, THE STARTING SLOT NUMBER FOR SEQUENCE MODE, AND THE  *
000600*    TWO KEYWORD LISTS USED TO SCREEN OUT NON-MERCHANDISE       *
000700*    LINES (GIVEAWAYS, FREIGHT, TIPS, ETC.)                     *
000800*                                                                *
000900*    KEYWORD LISTS ARE COMMA-SEPARATED, FREE FORMAT; BLANKS     *
001000*    AROUND A KEYWORD ARE STRIPPED BY 0500-TRIM-RAW-KEYWORD-RTN *
001100*    IN ORDMATCH.                                               *
001200******************************************************************
001300 01  ORDPARM-REC.
001400     05  PARM-MODE                   PIC X(08).
001500         88  PARM-MODE-BLANK             VALUE SPACES.
001600     05  PARM-START-SLOT             PIC 9(05).
001700     05  PARM-EXCLUDE-KEYWORDS       PIC X(80).
001800     05  PARM-INCLUDE-KEYWORDS       PIC X(80).
001900     05  FILLER                      PIC X(02).
