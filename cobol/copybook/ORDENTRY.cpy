000100******************************************************************
000200*    ORDENTRY  --  LIVE-SALE ORDER INPUT RECORD                 *
000300*                                                                *
000400*    ONE RECORD FOR EVERY LINE ITEM PURCHASED IN THE LIVE SALE. *
000500*    RECEIVED FROM THE FRONT-END ORDER CAPTURE SYSTEM AS A      *
000600*    FIXED-WIDTH SEQUENTIAL FEED.  THE SKU FIELD MAY OR MAY NOT *
000700*    CARRY A PARSEABLE SLOT NUMBER -- SEE SKUPARSE.             *
000800*                                                                *
000900*    THIS LAYOUT IS SHARED BY THE INPUT FD AND BY THE IN-MEMORY *
001000*    ORDER TABLE BUILT FOR SEQUENCE-MODE SORTING, SO A RECORD   *
001100*    NEVER HAS TO BE UNLOADED/RELOADED TO CHANGE SHAPE.         *
001200******************************************************************
001300 01  ORDENTRY-REC.
001400     05  ORD-PRODUCT-NAME            PIC X(40).
001500     05  ORD-SKU                     PIC X(20).
001600     05  ORD-PLACED-AT               PIC X(16).
001700     05  ORD-PLACED-DATE REDEFINES ORD-PLACED-AT.
001800         10  ORD-PLACED-YYYY         PIC X(04).
001900         10  FILLER                  PIC X(01).
002000         10  ORD-PLACED-MM           PIC X(02).
002100         10  FILLER                  PIC X(01).
002200         10  ORD-PLACED-DD           PIC X(02).
002300         10  FILLER                  PIC X(01).
002400         10  ORD-PLACED-HHMM         PIC X(05).
002500     05  FILLER                      PIC X(18).
