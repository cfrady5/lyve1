000100******************************************************************
000200*    ABENDREC  --  ABNORMAL-END DIAGNOSTIC PRINT LINE           *
000300*                                                                *
000400*    WRITTEN TO SYSOUT JUST BEFORE A FORCED ABEND SO THE        *
000500*    OPERATOR / ON-CALL PROGRAMMER CAN SEE WHERE AND WHY THE    *
000600*    RUN DIED WITHOUT HAVING TO PULL A DUMP.                    *
000700******************************************************************
000800 01  ABEND-REC.
000900     05  FILLER                      PIC X(10) VALUE "**ABEND** ".
001000     05  PARA-NAME                   PIC X(25).
001100     05  FILLER                      PIC X(02) VALUE SPACES.
001200     05  ABEND-REASON                PIC X(50).
001300     05  FILLER                      PIC X(02) VALUE SPACES.
001400     05  EXPECTED-VAL                PIC 9(07).
001500     05  FILLER                      PIC X(02) VALUE SPACES.
001600     05  ACTUAL-VAL                  PIC 9(07).
001700     05  FILLER                      PIC X(30).
