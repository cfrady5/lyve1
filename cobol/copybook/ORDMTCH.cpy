000100******************************************************************
000200*    ORDMTCH  --  MATCHED ORDER OUTPUT RECORD                   *
000300*                                                                *
000400*    CARRIES EVERY INPUT FIELD FORWARD (SEE ORDENTRY) PLUS THE  *
000500*    FIVE RESULT FIELDS POSTED BY THE MATCH ENGINE.  MTC-SLOT   *
000600*    IS BLANK, NOT ZERO, WHEN NO SLOT WAS ASSIGNED -- MTC-SLOT- *
000700*    ALPHA IS THE REDEFINITION USED TO MOVE SPACES INTO IT.     *
000800******************************************************************
000900 01  ORDMTCH-REC.
001000     05  MTC-PRODUCT-NAME            PIC X(40).
001100     05  MTC-SKU                     PIC X(20).
001200     05  MTC-PLACED-AT               PIC X(16).
001300     05  MTC-SLOT                    PIC 9(05).
001400     05  MTC-SLOT-ALPHA REDEFINES MTC-SLOT
001500                                     PIC X(05).
001600     05  MTC-MATCHED-LABEL           PIC X(12).
001700     05  MTC-MATCH-METHOD            PIC X(13).
001800         88  MTC-METHOD-SKU              VALUE "sku".
001900         88  MTC-METHOD-SEQUENCE         VALUE "sequence".
002000         88  MTC-METHOD-EXCLUDED         VALUE "excluded".
002100         88  MTC-METHOD-MANUAL-REV       VALUE "manual_review".
002200     05  MTC-NEEDS-REVIEW            PIC X(05).
002300         88  MTC-NEEDS-REVIEW-YES        VALUE "True".
002400         88  MTC-NEEDS-REVIEW-NO         VALUE "False".
002500     05  MTC-REVIEW-REASON           PIC X(40).
002600     05  FILLER                      PIC X(18).
