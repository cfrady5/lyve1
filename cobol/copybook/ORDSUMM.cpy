000100******************************************************************
000200*    ORDSUMM  --  MATCHING RUN CONTROL-TOTALS BLOCK             *
000300*                                                                *
000400*    ACCUMULATED THROUGH THE RUN AND PRINTED BY 7000-PRINT-     *
000500*    SUMMARY-RTN AT END OF JOB.  ALL COUNTERS ARE BINARY --     *
000600*    NO MONEY, NO DECIMALS, NO ROUNDING ANYWHERE IN THIS RUN.   *
000700******************************************************************
000800 01  ORDSUMM-COUNTERS.
000900     05  SUMM-TOTAL-ROWS             PIC 9(07) COMP.
001000     05  SUMM-MATCHED                PIC 9(07) COMP.
001100     05  SUMM-EXCLUDED               PIC 9(07) COMP.
001200     05  SUMM-NEEDS-REVIEW           PIC 9(07) COMP.
001300     05  SUMM-DUPLICATE-SLOTS        PIC 9(07) COMP.
001400     05  SUMM-MODE-USED              PIC X(08).
001500         88  SUMM-MODE-IS-SKU            VALUE "sku".
001600         88  SUMM-MODE-IS-SEQUENCE       VALUE "sequence".
001700     05  SUMM-START-SLOT             PIC 9(05).
001800     05  FILLER                      PIC X(10).
