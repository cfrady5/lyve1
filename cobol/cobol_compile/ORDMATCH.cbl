000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  ORDMATCH.
000120 AUTHOR. R MCNEELY.
000130 INSTALLATION. COBOL DEV Center.
000140 DATE-WRITTEN. 03/14/91.
000150 DATE-COMPILED. 03/14/91.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          THIS PROGRAM MATCHES A DAILY LIVE-SALE ORDER FILE
000220*          AGAINST WAREHOUSE INVENTORY SLOTS.
000230*
000240*          IT CONTAINS A SINGLE RECORD FOR EVERY LINE ITEM SOLD
000250*          IN THE SALE.
000260*
000270*          THE PROGRAM SCREENS OUT NON-MERCHANDISE LINES BY
000280*          KEYWORD, PARSES OR SEQUENCES A SLOT NUMBER FOR EVERY
000290*          REMAINING LINE, FLAGS LINES THAT NEED A PACKER TO
000300*          LOOK AT THEM BY HAND, AND WRITES A MATCHED OUTPUT
000310*          FILE PLUS AN OPERATOR CONTROL-TOTALS REPORT.
000320*
000330*          TWO ASSIGNMENT STRATEGIES ARE SUPPORTED.  WHEN THE
000340*          SELLER EMBEDS A SLOT NUMBER RIGHT IN THE SKU TEXT
000350*          ("SKU" MODE) THE PROGRAM PULLS IT OUT AND USES IT
000360*          AS-IS.  WHEN THE SELLER DOES NOT ("SEQUENCE" MODE)
000370*          THE PROGRAM HANDS OUT SLOTS IN ORDER OF WHEN THE
000380*          LINE WAS PLACED, STARTING FROM THE PARAMETER CARD'S
000390*          START-SLOT.  WHICH STRATEGY APPLIES CAN BE FORCED
000400*          BY THE PARAMETER CARD OR LEFT TO THIS PROGRAM TO
000410*          DECIDE FOR ITSELF (SEE 2000, "AUTO" MODE).
000420*
000430******************************************************************
000440
000450         PARAMETER CARD          -   DDS0002.ORDPARM
000460
000470         INPUT FILE              -   DDS0002.ORDIN
000480
000490         OUTPUT FILE PRODUCED    -   DDS0002.ORDOUT
000500
000510         CONTROL REPORT          -   DDS0002.ORDRPT
000520
000530         DUMP FILE               -   SYSOUT
000540
000550******************************************************************
000560*    CHANGE LOG
000570*    ------------------------------------------------------------
000580*    03/14/91  RMN  ORIGINAL PROGRAM - REQ 91-0447
000590*    09/02/92  TGD  WIDENED SLOT FIELD TO 5 DIGITS PER WAREHOUSE
000600*                   EXPANSION - REQ 92-1180
000610*    02/12/93  TGD  ADDED SEQUENCE MODE FOR SELLERS WHO DO NOT
000620*                   USE SKU-EMBEDDED SLOT NUMBERS - REQ 93-0055
000630*    06/11/94  JCS  DUPLICATE SLOT CHECK ADDED AFTER TWO PACKERS
000640*                   WERE SENT TO THE SAME BIN - REQ 94-0261
000650*    04/15/96  JCS  INCLUDE-KEYWORD LIST ADDED FOR SELLERS WHO
000660*                   WANT AN ALLOW LIST INSTEAD OF A BLOCK LIST
000670*                   - REQ 96-0198
000680*    01/08/99  RMN  Y2K REVIEW - PLACED-AT CARRIES A 4-DIGIT
000690*                   YEAR ALREADY, NO CHANGES REQUIRED - REQ
000700*                   99-0004
000710*    11/19/01  KAH  MODE-DETECT THRESHOLD MOVED TO 80 PCT PER
000720*                   MERCHANDISING REQUEST - REQ 01-1140
000730*    03/04/02  KAH  A PARM CARD PRESENT BUT LEFT BLANK IN
000740*                   START-SLOT WAS FALLING INTO THE NUMERIC
000750*                   EDIT AND ABENDING INSTEAD OF DEFAULTING TO
000760*                   1 THE WAY A MISSING CARD DOES - REQ 02-0091
000770*    ------------------------------------------------------------
000780
000790 ENVIRONMENT DIVISION.
000800 CONFIGURATION SECTION.
000810 SOURCE-COMPUTER. IBM-390.
000820 OBJECT-COMPUTER. IBM-390.
000830*    C01 DRIVES THE PRINT-FILE CHANNEL SKIP TO A NEW PAGE --
000840*    NOT CURRENTLY WRITTEN BY 7000, BUT CARRIED HERE SO A
000850*    FUTURE MULTI-PAGE SUMMARY CAN USE IT WITHOUT AN
000860*    ENVIRONMENT DIVISION CHANGE.
000870 SPECIAL-NAMES.
000880     C01 IS TOP-OF-FORM.
000890
000900 INPUT-OUTPUT SECTION.
000910 FILE-CONTROL.
000920     SELECT SYSOUT-FILE
000930            ASSIGN       TO UT-S-SYSOUT
000940            ORGANIZATION IS SEQUENTIAL.
000950
000960     SELECT PARM-CARD-FILE
000970            ASSIGN       TO UT-S-ORDPARM
000980            ACCESS MODE  IS SEQUENTIAL
000990            FILE STATUS  IS OFCODE.
001000
001010     SELECT ORDER-FILE-IN
001020            ASSIGN       TO UT-S-ORDIN
001030            ACCESS MODE  IS SEQUENTIAL
001040            FILE STATUS  IS OFCODE.
001050
001060     SELECT ORDER-FILE-OUT
001070            ASSIGN       TO UT-S-ORDOUT
001080            ACCESS MODE  IS SEQUENTIAL
001090            FILE STATUS  IS OFCODE.
001100
001110     SELECT PRINT-FILE
001120            ASSIGN       TO UT-S-ORDRPT
001130            ORGANIZATION IS SEQUENTIAL.
001140
001150 DATA DIVISION.
001160 FILE SECTION.
001170*    SYSOUT-FILE CARRIES ONLY THE ABEND DIAGNOSTIC LINE WRITTEN
001180*    BY 9900-ABEND-RTN -- IT IS NOT THE OPERATOR REPORT (THAT
001190*    IS PRINT-FILE, BELOW).
001200 FD  SYSOUT-FILE
001210     RECORDING MODE IS F
001220     LABEL RECORDS ARE STANDARD
001230     RECORD CONTAINS 135 CHARACTERS
001240     BLOCK CONTAINS 0 RECORDS
001250     DATA RECORD IS FD-SYSOUT-REC.
001260 01  FD-SYSOUT-REC               PIC X(135).
001270
001280****** ONE CARD READ AT JOB START -- MODE, START-SLOT AND THE
001290****** TWO KEYWORD LISTS.  SEE COPYBOOK ORDPARM.
001300 FD  PARM-CARD-FILE
001310     RECORDING MODE IS F
001320     LABEL RECORDS ARE STANDARD
001330     RECORD CONTAINS 175 CHARACTERS
001340     BLOCK CONTAINS 0 RECORDS
001350     DATA RECORD IS FD-PARM-REC.
001360 01  FD-PARM-REC                 PIC X(175).
001370
001380****** ONE RECORD PER LINE ITEM SOLD.  LOADED ENTIRELY INTO
001390****** WS-ORDER-TABLE BEFORE ANY MATCHING IS ATTEMPTED SO THE
001400****** MODE-DETECT SCAN AND THE SEQUENCE-MODE SORT CAN SEE THE
001410****** WHOLE FILE AT ONCE.
001420 FD  ORDER-FILE-IN
001430     RECORDING MODE IS F
001440     LABEL RECORDS ARE STANDARD
001450     RECORD CONTAINS 94 CHARACTERS
001460     BLOCK CONTAINS 0 RECORDS
001470     DATA RECORD IS FD-ORDER-REC.
001480 01  FD-ORDER-REC                PIC X(94).
001490
001500****** MATCHED OUTPUT -- EVERY INPUT RECORD PLUS THE FIVE
001510****** RESULT FIELDS, WRITTEN IN FINAL PROCESSING ORDER.
001520 FD  ORDER-FILE-OUT
001530     RECORDING MODE IS F
001540     LABEL RECORDS ARE STANDARD
001550     RECORD CONTAINS 169 CHARACTERS
001560     BLOCK CONTAINS 0 RECORDS
001570     DATA RECORD IS FD-MATCH-REC.
001580 01  FD-MATCH-REC                PIC X(169).
001590
001600*    OPERATOR CONTROL-TOTALS REPORT -- ONE LINE PER WRITE, NO
001610*    HEADINGS OR PAGE BREAKS, SINCE THE WHOLE REPORT IS ONLY
001620*    THE SUMMARY BLOCK BUILT BY 7000-PRINT-SUMMARY-RTN.
001630 FD  PRINT-FILE
001640     RECORDING MODE IS F
001650     LABEL RECORDS ARE STANDARD
001660     RECORD CONTAINS 80 CHARACTERS
001670     BLOCK CONTAINS 0 RECORDS
001680     DATA RECORD IS FD-PRINT-REC.
001690 01  FD-PRINT-REC                PIC X(80).
001700
001710 WORKING-STORAGE SECTION.
001720
001730*    OFCODE IS SHARED BY ALL THREE SEQUENTIAL FILES THAT CARRY
001740*    A FILE STATUS CLAUSE -- ONLY GOOD (00) AND AT-END (10) ARE
001750*    EVER TESTED IN THIS PROGRAM, SO NO OTHER 88-LEVELS ARE
001760*    CARRIED.
001770 01  FILE-STATUS-CODES.
001780     05  OFCODE                  PIC X(02).
001790         88  GOOD-STATUS             VALUE "00".
001800         88  AT-END-STATUS           VALUE "10".
001810     05  FILLER                  PIC X(02).
001820
001830*    STANDALONE COUNTERS FOR THE FOUR VARIABLE-OCCURRENCE
001840*    TABLES BELOW.  EACH ONE FEEDS THE DEPENDING ON CLAUSE OF
001850*    ITS OWN TABLE AND NOTHING ELSE.
001860 77  WS-TABLE-COUNT              PIC 9(05) COMP VALUE ZERO.
001870 77  WS-TALLY-CNT                PIC 9(05) COMP VALUE ZERO.
001880 77  WS-EXCL-CNT                 PIC 9(05) COMP VALUE ZERO.
001890 77  WS-INCL-CNT                 PIC 9(05) COMP VALUE ZERO.
001900
001910*    CAPTURED AT JOB START FOR THE DISPLAY MESSAGES -- NOT
001920*    OTHERWISE USED, SINCE ORDER-REC CARRIES ITS OWN PLACED-AT
001930*    TIMESTAMP AND THIS PROGRAM NEVER STAMPS OUTPUT WITH THE
001940*    RUN DATE.
001950 01  WS-RUN-DATE                 PIC 9(06).
001960
001970 COPY ORDPARM.
001980
001990 COPY ORDSUMM.
002000
002010****** CURRENT-RECORD WORK AREA -- LOADED FROM THE FD BUFFER
002020****** BY 0900-READ-ORDER-RTN, THEN COPIED INTO THE TABLE BY
002030****** 1100-STORE-ONE-ENTRY-RTN.
002040 COPY ORDENTRY.
002050
002060****** OUTPUT-RECORD WORK AREA, BUILT FRESH FOR EACH TABLE
002070****** ENTRY BY 6100-WRITE-ONE-ENTRY-RTN.
002080 COPY ORDMTCH.
002090
002100 COPY ABENDREC.
002110
002120*    THE 9900-ABEND-RTN FORCED ABEND BELOW DIVIDES ONE-VAL BY
002130*    ZERO-VAL -- A DELIBERATE DIVIDE-BY-ZERO SO THE RUN SHOWS
002140*    UP AS A REAL SYSTEM ABEND ON THE OPERATOR'S ATTENTION
002150*    LIST INSTEAD OF JUST ENDING QUIETLY WITH A NONZERO RETURN
002160*    CODE.
002170 77  ZERO-VAL                    PIC 9(01) VALUE ZERO.
002180 77  ONE-VAL                     PIC 9(01) VALUE 1.
002190
002200****** IN-MEMORY ORDER TABLE.  ONE ENTRY PER INPUT RECORD --
002210****** THE WHOLE RUN IS BUILT ON THIS TABLE.  SEQUENCE MODE
002220****** REORDERS THE ENTRIES IN PLACE (SEE 4500); SKU MODE
002230****** LEAVES THEM IN FILE ORDER.
002240 01  WS-ORDER-TABLE.
002250     05  WS-ORDER-ENTRY OCCURS 1 TO 3000 TIMES
002260                 DEPENDING ON WS-TABLE-COUNT
002270                 INDEXED BY TBL-IDX.
002280*        THE THREE FIELDS BELOW MIRROR ORDENTRY-REC (COPYBOOK
002290*        ORDENTRY) FIELD FOR FIELD -- PRODUCT-NAME IS WHAT
002300*        3200/3300 SCAN FOR EXCLUDE/INCLUDE KEYWORDS, SKU IS
002310*        WHAT SKUPARSE READS A SLOT NUMBER OUT OF.
002320         10  ORD-PRODUCT-NAME        PIC X(40).
002330         10  ORD-SKU                 PIC X(20).
002340         10  ORD-PLACED-AT           PIC X(16).
002350*        THE REDEFINES GIVES 1200 A FIELD-LEVEL VIEW OF THE
002360*        TIMESTAMP SO IT CAN CHECK EACH PART IS NUMERIC
002370*        BEFORE TRUSTING THE TEXT FOR THE SORT KEY -- ORD-
002380*        PLACED-AT ITSELF IS STILL WHAT GETS MOVED TO OUTPUT.
002390         10  ORD-PLACED-DATE REDEFINES ORD-PLACED-AT.
002400             15  ORD-PLACED-YYYY     PIC X(04).
002410             15  FILLER              PIC X(01).
002420             15  ORD-PLACED-MM       PIC X(02).
002430             15  FILLER              PIC X(01).
002440             15  ORD-PLACED-DD       PIC X(02).
002450             15  FILLER              PIC X(01).
002460             15  ORD-PLACED-HHMM     PIC X(05).
002470         10  FILLER                  PIC X(18).
002480*        THE FIVE RESULT FIELDS BELOW START THIS ENTRY BLANK/
002490*        ZERO (SEE 1100) AND ARE POSTED AS THE ENTRY WORKS ITS
002500*        WAY THROUGH CLASSIFICATION (3000), ASSIGNMENT (4000/
002510*        4600) AND DUPLICATE CHECKING (5000).
002520         10  WS-TE-SLOT              PIC 9(05).
002530         10  WS-TE-SLOT-ALPHA REDEFINES WS-TE-SLOT
002540                                     PIC X(05).
002550         10  WS-TE-MATCHED-LABEL     PIC X(12).
002560         10  WS-TE-MATCH-METHOD      PIC X(13).
002570         10  WS-TE-NEEDS-REVIEW      PIC X(05).
002580         10  WS-TE-REVIEW-REASON     PIC X(40).
002590         10  WS-TE-EXCLUDED-SW       PIC X(01).
002600             88  WS-TE-EXCLUDED          VALUE "Y".
002610         10  WS-TE-SLOT-ASSIGNED-SW  PIC X(01).
002620             88  WS-TE-SLOT-ASSIGNED     VALUE "Y".
002630         10  WS-TE-SORT-KEY          PIC X(16).
002640
002650****** HOLD AREA FOR THE INSERTION SORT IN 4500 -- SAME SHAPE
002660****** AS ONE WS-ORDER-ENTRY OCCURRENCE, NAME FOR NAME.
002670 01  WS-HOLD-ENTRY.
002680     05  ORD-PRODUCT-NAME            PIC X(40).
002690     05  ORD-SKU                     PIC X(20).
002700     05  ORD-PLACED-AT               PIC X(16).
002710     05  FILLER                      PIC X(18).
002720     05  WS-TE-SLOT                  PIC 9(05).
002730     05  WS-TE-MATCHED-LABEL         PIC X(12).
002740     05  WS-TE-MATCH-METHOD          PIC X(13).
002750     05  WS-TE-NEEDS-REVIEW          PIC X(05).
002760     05  WS-TE-REVIEW-REASON         PIC X(40).
002770     05  WS-TE-EXCLUDED-SW           PIC X(01).
002780     05  WS-TE-SLOT-ASSIGNED-SW      PIC X(01).
002790     05  WS-TE-SORT-KEY              PIC X(16).
002800
002810****** SLOT-DUPLICATE TALLY TABLE, BUILT FRESH EACH RUN BY
002820****** 5000-DUPLICATE-CHECK-RTN.
002830 01  WS-SLOT-TALLY-TABLE.
002840     05  WS-TALLY-ENTRY OCCURS 1 TO 3000 TIMES
002850                 DEPENDING ON WS-TALLY-CNT
002860                 INDEXED BY TALLY-IDX.
002870         10  WS-TALLY-SLOT           PIC 9(05).
002880         10  WS-TALLY-CNT-VAL        PIC 9(05) COMP.
002890         10  FILLER                  PIC X(02).
002900
002910****** EXCLUDE / INCLUDE KEYWORD TABLES, LOADED FROM THE
002920****** PARAMETER CARD BY 0300 AND 0400.
002930 01  WS-EXCL-KEYWORD-TABLE.
002940     05  WS-EXCL-ENTRY OCCURS 1 TO 20 TIMES
002950                 DEPENDING ON WS-EXCL-CNT
002960                 INDEXED BY EXCL-IDX.
002970         10  WS-EXCL-KEYWORD         PIC X(20).
002980         10  FILLER                  PIC X(02).
002990
003000 01  WS-INCL-KEYWORD-TABLE.
003010     05  WS-INCL-ENTRY OCCURS 1 TO 20 TIMES
003020                 DEPENDING ON WS-INCL-CNT
003030                 INDEXED BY INCL-IDX.
003040         10  WS-INCL-KEYWORD         PIC X(20).
003050         10  FILLER                  PIC X(02).
003060
003070*    ALL SUBSCRIPTS, COUNTERS AND ACCUMULATORS ARE COMP --
003080*    NONE OF THEM ARE EVER MOVED DIRECTLY TO A PRINTED FIELD
003090*    (THE EDITED COPIES FOR THE REPORT LIVE IN WS-COUNT-EDIT-
003100*    AREA, BELOW).  WS-SORT-INNER IS SIGNED BECAUSE THE
003110*    INSERTION SORT IN 4500 COUNTS IT DOWN PAST ZERO TO -1 AS
003120*    ITS LOOP-TERMINATION TEST.
003130*    WS-SORT-OUTER/WS-SORT-INNER DRIVE THE 4500 INSERTION
003140*    SORT; WS-TRIM-xxxx AND WS-LABEL-xxxx ARE SCRATCH INDEXES
003150*    FOR THE KEYWORD-TRIM (0500) AND LABEL-BUILD (4620)
003160*    BYTE SCANS, RESET FRESH EVERY TIME THOSE PARAGRAPHS RUN.
003170 01  COUNTERS-IDXS-AND-ACCUMULATORS.
003180     05  RECORDS-READ                PIC 9(07) COMP.
003190     05  RECORDS-WRITTEN             PIC 9(07) COMP.
003200     05  WS-SKU-HIT-CNT              PIC 9(07) COMP.
003210     05  WS-RATIO-CHECK-1            PIC 9(07) COMP.
003220     05  WS-RATIO-CHECK-2            PIC 9(07) COMP.
003230     05  WS-NEXT-SLOT                PIC 9(05) COMP.
003240     05  WS-SORT-OUTER               PIC 9(05) COMP.
003250     05  WS-SORT-INNER               PIC S9(05) COMP.
003260     05  WS-UNSTR-PTR                PIC 9(03) COMP.
003270     05  WS-TRIM-START               PIC 9(03) COMP.
003280     05  WS-TRIM-END                 PIC 9(03) COMP.
003290     05  WS-TRIM-IDX                 PIC 9(03) COMP.
003300     05  WS-LABEL-SCAN-IDX           PIC 9(03) COMP.
003310     05  WS-LABEL-TRIM-START         PIC 9(03) COMP.
003320     05  WS-LABEL-DIGIT-LTH          PIC 9(03) COMP.
003330     05  FILLER                      PIC X(04).
003340
003350*    ONE-CALL-AT-A-TIME WORK FIELDS SHARED BY SEVERAL
003360*    PARAGRAPHS -- NONE OF THEM CARRY A VALUE ACROSS TABLE
003370*    ENTRIES, SO THEY ARE NOT PART OF WS-ORDER-ENTRY ITSELF.
003380 01  MISC-WS-FLDS.
003390     05  WS-PARSED-SLOT              PIC 9(05).
003400     05  WS-PARSED-VALID-SW          PIC X(01).
003410         88  WS-PARSED-VALID             VALUE "Y".
003420     05  WS-KWS-FOUND-SW             PIC X(01).
003430         88  WS-KWS-FOUND                VALUE "Y".
003440     05  WS-RAW-KEYWORD              PIC X(20).
003450     05  WS-TRIMMED-KEYWORD          PIC X(20).
003460     05  WS-MODE-TEXT                PIC X(08).
003470     05  WS-REASON-HOLD              PIC X(40).
003480     05  FILLER                      PIC X(04).
003490
003500*    WS-EDIT-SLOT IS THE NUMERIC-EDITED (ZERO-SUPPRESSED) VIEW
003510*    OF A SLOT NUMBER; THE REDEFINES BELOW GIVES 4620 A BYTE-
003520*    ADDRESSABLE VIEW OF THE SAME PICTURE SO IT CAN FIND WHERE
003530*    THE SUPPRESSED LEADING BLANKS END.
003540 01  WS-EDIT-SLOT-AREA.
003550     05  WS-EDIT-SLOT                PIC ZZZZ9.
003560 01  WS-EDIT-SLOT-X REDEFINES WS-EDIT-SLOT-AREA.
003570     05  WS-EDIT-SLOT-CHARS          PIC X(05).
003580
003590 01  WS-COUNT-EDIT-AREA.
003600     05  WS-COUNT-EDIT               PIC ZZZZZZ9.
003610
003620 01  WS-PRINT-LINE                   PIC X(80).
003630
003640*    MORE-ORDERS-SW DRIVES THE LOAD LOOP IN 1000; THE OTHER
003650*    THREE ARE RESET AT THE TOP OF EVERY LOOP ITERATION THAT
003660*    USES THEM SO NO STALE "Y" CARRIES OVER FROM THE PRIOR
003670*    TABLE ENTRY.
003680 01  FLAGS-AND-SWITCHES.
003690     05  MORE-ORDERS-SW              PIC X(01) VALUE "Y".
003700         88  NO-MORE-ORDERS              VALUE "N".
003710     05  WS-EXCLUDED-FOUND-SW        PIC X(01) VALUE "N".
003720         88  WS-EXCLUDED-FOUND           VALUE "Y".
003730     05  WS-INCLUDED-FOUND-SW        PIC X(01) VALUE "N".
003740         88  WS-INCLUDED-FOUND           VALUE "Y".
003750     05  WS-TALLY-FOUND-SW           PIC X(01) VALUE "N".
003760         88  WS-TALLY-FOUND               VALUE "Y".
003770     05  FILLER                      PIC X(04).
003780
003790*    MAINLINE -- ONE PASS THROUGH THE JOB, TOP TO BOTTOM, NO
003800*    LOOPING BACK.  EACH PERFORM CORRESPONDS TO ONE STEP OF
003810*    THE SPEC'S BATCH FLOW; THE MODE TEST BELOW IS THE ONLY
003820*    BRANCH IN THE WHOLE MAINLINE, SINCE SKU MODE AND SEQUENCE
003830*    MODE ASSIGN SLOTS BY COMPLETELY DIFFERENT MEANS.
003840 PROCEDURE DIVISION.
003850*    ONE STRAIGHT-LINE PASS THROUGH THE SPEC'S BATCH FLOW,
003860*    TOP TO BOTTOM -- HOUSEKEEPING, LOAD, MODE RESOLUTION,
003870*    CLASSIFY, ASSIGN (SKU OR SEQUENCE, NEVER BOTH), DUPLICATE
003880*    CHECK, WRITE, SUMMARIZE, CLEAN UP.  THE ONLY BRANCH IN
003890*    THE WHOLE MAINLINE IS THE MODE TEST RIGHT BELOW.
003900     PERFORM 0100-HOUSEKEEPING-RTN THRU 0100-EXIT.
003910     PERFORM 1000-LOAD-ORDER-TABLE-RTN THRU 1000-EXIT.
003920     PERFORM 2000-MODE-RESOLUTION-RTN THRU 2000-EXIT.
003930     PERFORM 3000-CLASSIFY-LOOP-RTN THRU 3000-EXIT.
003940     IF SUMM-MODE-IS-SKU
003950         PERFORM 4000-SKU-MODE-ASSIGN-RTN THRU 4000-EXIT
003960     ELSE
003970         PERFORM 4500-SEQ-MODE-SORT-RTN THRU 4500-EXIT
003980         PERFORM 4600-SEQ-MODE-ASSIGN-RTN THRU 4600-EXIT.
003990     PERFORM 5000-DUPLICATE-CHECK-RTN THRU 5000-EXIT.
004000     PERFORM 6000-WRITE-OUTPUT-RTN THRU 6000-EXIT.
004010     PERFORM 7000-PRINT-SUMMARY-RTN THRU 7000-EXIT.
004020     PERFORM 9000-CLEANUP-RTN THRU 9000-EXIT.
004030     GOBACK.
004040
004050******************************************************************
004060*    0100 -- OPEN FILES, READ AND EDIT THE PARAMETER CARD,
004070*    POSITION THE ORDER FILE ON ITS FIRST RECORD.  AN EMPTY
004080*    ORDER FILE IS A FATAL ERROR (SPEC BATCH FLOW STEP 1).
004090******************************************************************
004100 0100-HOUSEKEEPING-RTN.
004110     MOVE "0100-HOUSEKEEPING-RTN" TO PARA-NAME.
004120     DISPLAY "******** BEGIN JOB ORDMATCH ********".
004130     ACCEPT WS-RUN-DATE FROM DATE.
004140     INITIALIZE ORDSUMM-COUNTERS, COUNTERS-IDXS-AND-ACCUMULATORS.
004150     PERFORM 0800-OPEN-FILES-RTN THRU 0800-EXIT.
004160     PERFORM 0200-READ-PARM-CARD-RTN THRU 0200-EXIT.
004170     PERFORM 0250-EDIT-PARM-CARD-RTN THRU 0250-EXIT.
004180*    THE FIRST ORDER RECORD IS READ HERE, NOT IN 1000, SO AN
004190*    EMPTY FILE CAN BE CAUGHT AND ABENDED BEFORE ANY TABLE
004200*    SPACE OR PARAMETER-CARD WORK IS WASTED ON A RUN THAT
004210*    HAS NOTHING TO PROCESS.
004220     PERFORM 0900-READ-ORDER-RTN THRU 0900-EXIT.
004230     IF NO-MORE-ORDERS
004240         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
004250         GO TO 9900-ABEND-RTN.
004260 0100-EXIT.
004270     EXIT.
004280
004290*    OPENS ALL FIVE FILES USED BY THIS RUN -- SEE 0850 FOR THE
004300*    MATCHING CLOSE.
004310 0800-OPEN-FILES-RTN.
004320     MOVE "0800-OPEN-FILES-RTN" TO PARA-NAME.
004330*    ALL FIVE FILES ARE OPENED TOGETHER AT JOB START, NOT
004340*    OPENED-AND-CLOSED PER STEP -- THE WHOLE RUN IS ONE PASS,
004350*    SO THERE IS NO POINT REOPENING ANYTHING MID-JOB.
004360     OPEN INPUT  PARM-CARD-FILE, ORDER-FILE-IN.
004370     OPEN OUTPUT ORDER-FILE-OUT, PRINT-FILE, SYSOUT-FILE.
004380 0800-EXIT.
004390     EXIT.
004400
004410*    CLOSE IS PERFORMED FROM TWO PLACES -- NORMAL END OF JOB
004420*    (9000) AND FATAL ABEND (9900) -- SO IT IS ITS OWN
004430*    PARAGRAPH RATHER THAN INLINE IN EITHER ONE.
004440 0850-CLOSE-FILES-RTN.
004450     MOVE "0850-CLOSE-FILES-RTN" TO PARA-NAME.
004460     CLOSE PARM-CARD-FILE, ORDER-FILE-IN, ORDER-FILE-OUT,
004470           PRINT-FILE, SYSOUT-FILE.
004480 0850-EXIT.
004490     EXIT.
004500
004510******************************************************************
004520*    0200/0250 -- PARAMETER INTAKE (SPEC BATCH FLOW STEP 2).
004530*    A MISSING PARM CARD IS NOT AN ERROR -- ALL DEFAULTS APPLY.
004540******************************************************************
004550*    THE DEFAULTS BELOW ARE MOVED IN BEFORE THE READ SO A
004560*    MISSING CARD (AT END) LEAVES THEM STANDING UNTOUCHED --
004570*    "CONTINUE" ON THE AT END BRANCH IS DELIBERATE, NOT A
004580*    PLACEHOLDER.  A CARD THAT IS PRESENT OVERLAYS WHATEVER OF
004590*    THESE DEFAULTS IT ACTUALLY CARRIES A PUNCHED VALUE FOR.
004600 0200-READ-PARM-CARD-RTN.
004610     MOVE "0200-READ-PARM-CARD-RTN" TO PARA-NAME.
004620     MOVE SPACES TO ORDPARM-REC.
004630     MOVE "AUTO" TO PARM-MODE.
004640     MOVE 1 TO PARM-START-SLOT.
004650     READ PARM-CARD-FILE INTO ORDPARM-REC
004660         AT END
004670             CONTINUE
004680     END-READ.
004690 0200-EXIT.
004700     EXIT.
004710
004720*    A CARD THAT SHOWED UP BUT LEFT A FIELD BLANK GETS THE SAME
004730*    DEFAULT AS NO CARD AT ALL -- MODE DEFAULTS TO "AUTO" AND
004740*    START-SLOT DEFAULTS TO 1 -- BEFORE EITHER FIELD IS EDITED
004750*    FOR A VALUE THAT WAS ACTUALLY PUNCHED BUT WRONG.  THIS
004760*    KEEPS "CARD PRESENT, FIELD BLANK" AND "CARD ABSENT
004770*    ENTIRELY" BEHAVING THE SAME WAY, WHICH IS WHAT REQ
004780*    02-0091 ASKED FOR (SEE CHANGE LOG).
004790 0250-EDIT-PARM-CARD-RTN.
004800     MOVE "0250-EDIT-PARM-CARD-RTN" TO PARA-NAME.
004810     IF PARM-MODE = SPACES
004820         MOVE "AUTO" TO PARM-MODE.
004830     IF PARM-START-SLOT = SPACES
004840         MOVE 1 TO PARM-START-SLOT.
004850*    A MODE OTHER THAN THE THREE THE MATCH ENGINE UNDERSTANDS
004860*    IS UNRECOVERABLE -- THE JOB CANNOT GUESS WHAT THE
004870*    OPERATOR MEANT, SO IT ABENDS RATHER THAN SILENTLY PICKING
004880*    ONE.
004890     IF PARM-MODE NOT = "AUTO" AND PARM-MODE NOT = "SKU"
004900                       AND PARM-MODE NOT = "SEQUENCE"
004910         MOVE "INVALID MODE PARAMETER" TO ABEND-REASON
004920         GO TO 9900-ABEND-RTN.
004930*    NON-NUMERIC START-SLOT (SOMETHING WAS PUNCHED, BUT NOT A
004940*    NUMBER) IS ALSO UNRECOVERABLE.
004950     IF PARM-START-SLOT NOT NUMERIC
004960         MOVE "INVALID START-SLOT PARAMETER" TO ABEND-REASON
004970         GO TO 9900-ABEND-RTN.
004980*    ZERO IS THE ONLY NUMERIC VALUE AN UNSIGNED 5-DIGIT
004990*    START-SLOT CAN CARRY THAT IS STILL LESS THAN 1 -- THAT IS
005000*    ALSO A FATAL PUNCHED-BUT-WRONG VALUE, NOT A REQUEST FOR
005010*    THE DEFAULT (THE BLANK CHECK ABOVE ALREADY HANDLED "NO
005020*    VALUE PUNCHED AT ALL").
005030     IF PARM-START-SLOT = ZERO
005040         MOVE "INVALID START-SLOT PARAMETER" TO ABEND-REASON
005050         GO TO 9900-ABEND-RTN.
005060     MOVE PARM-START-SLOT TO SUMM-START-SLOT.
005070     PERFORM 0300-BUILD-EXCL-TABLE-RTN THRU 0300-EXIT.
005080     PERFORM 0400-BUILD-INCL-TABLE-RTN THRU 0400-EXIT.
005090 0250-EXIT.
005100     EXIT.
005110
005120******************************************************************
005130*    0300 -- SPLIT THE EXCLUDE-KEYWORDS LIST ON COMMAS, TRIM
005140*    EACH TOKEN AND DROP EMPTIES (SPEC BATCH FLOW STEP 2).
005150******************************************************************
005160 0300-BUILD-EXCL-TABLE-RTN.
005170     MOVE "0300-BUILD-EXCL-TABLE-RTN" TO PARA-NAME.
005180     MOVE ZERO TO WS-EXCL-CNT.
005190*    AN ALL-BLANK EXCLUDE-KEYWORDS FIELD MEANS THE SELLER GAVE
005200*    NO BLOCK LIST -- LEAVE THE TABLE EMPTY RATHER THAN
005210*    UNSTRING A FIELD OF NOTHING BUT COMMAS AND SPACES.
005220     IF PARM-EXCLUDE-KEYWORDS NOT = SPACES
005230         MOVE 1 TO WS-UNSTR-PTR
005240         PERFORM 0310-UNSTRING-ONE-EXCL-RTN THRU 0310-EXIT
005250             UNTIL WS-UNSTR-PTR > 80.
005260 0300-EXIT.
005270     EXIT.
005280
005290*    ONE PASS OF THE UNSTRING POINTER PULLS OUT EVERYTHING UP
005300*    TO THE NEXT COMMA (OR THE END OF THE FIELD, WHEN NO COMMA
005310*    REMAINS) AND HANDS IT OFF FOR TRIMMING AND STORAGE.
005320 0310-UNSTRING-ONE-EXCL-RTN.
005330     MOVE SPACES TO WS-RAW-KEYWORD.
005340     UNSTRING PARM-EXCLUDE-KEYWORDS DELIMITED BY ","
005350         INTO WS-RAW-KEYWORD
005360         WITH POINTER WS-UNSTR-PTR
005370     END-UNSTRING.
005380     PERFORM 0320-TRIM-AND-STORE-EXCL-RTN THRU 0320-EXIT.
005390 0310-EXIT.
005400     EXIT.
005410
005420*    A TOKEN THAT TRIMS DOWN TO NOTHING (TWO COMMAS IN A ROW,
005430*    OR A TRAILING COMMA) IS DROPPED RATHER THAN STORED AS A
005440*    BLANK KEYWORD -- A BLANK ENTRY IN THE TABLE WOULD MATCH
005450*    NOTHING BUT WOULD STILL COST A TABLE SLOT AND A CALL TO
005460*    KWSCAN FOR EVERY ORDER LINE.  THE TABLE IS ALSO CAPPED AT
005470*    20 ENTRIES -- ANY TOKEN PAST THE 20TH IS SILENTLY
005480*    DROPPED, MATCHING THE PARAMETER CARD'S FIXED-WIDTH LAYOUT.
005490 0320-TRIM-AND-STORE-EXCL-RTN.
005500     PERFORM 0500-TRIM-RAW-KEYWORD-RTN THRU 0500-EXIT.
005510     IF WS-TRIM-START NOT = ZERO
005520        AND WS-EXCL-CNT < 20
005530         ADD 1 TO WS-EXCL-CNT
005540         MOVE WS-TRIMMED-KEYWORD TO
005550                          WS-EXCL-KEYWORD(WS-EXCL-CNT).
005560 0320-EXIT.
005570     EXIT.
005580
005590******************************************************************
005600*    0400 -- SAME PROCESSING FOR THE INCLUDE-KEYWORDS LIST.
005610*    KEPT AS ITS OWN SET OF PARAGRAPHS RATHER THAN SHARING
005620*    0300'S WITH A MODE FLAG, SINCE THE EXCLUDE AND INCLUDE
005630*    TABLES ARE SEPARATE 01-LEVELS WITH SEPARATE COUNTERS.
005640******************************************************************
005650 0400-BUILD-INCL-TABLE-RTN.
005660     MOVE "0400-BUILD-INCL-TABLE-RTN" TO PARA-NAME.
005670     MOVE ZERO TO WS-INCL-CNT.
005680     IF PARM-INCLUDE-KEYWORDS NOT = SPACES
005690         MOVE 1 TO WS-UNSTR-PTR
005700         PERFORM 0410-UNSTRING-ONE-INCL-RTN THRU 0410-EXIT
005710             UNTIL WS-UNSTR-PTR > 80.
005720 0400-EXIT.
005730     EXIT.
005740
005750*    SAME UNSTRING-BY-COMMA STEP AS 0310, AGAINST THE INCLUDE
005760*    LIST INSTEAD OF THE EXCLUDE LIST.
005770 0410-UNSTRING-ONE-INCL-RTN.
005780     MOVE SPACES TO WS-RAW-KEYWORD.
005790     UNSTRING PARM-INCLUDE-KEYWORDS DELIMITED BY ","
005800         INTO WS-RAW-KEYWORD
005810         WITH POINTER WS-UNSTR-PTR
005820     END-UNSTRING.
005830     PERFORM 0420-TRIM-AND-STORE-INCL-RTN THRU 0420-EXIT.
005840 0410-EXIT.
005850     EXIT.
005860
005870*    SAME TRIM-AND-STORE STEP AS 0320, AGAINST WS-INCL-CNT
005880*    AND WS-INCL-KEYWORD-TABLE.
005890 0420-TRIM-AND-STORE-INCL-RTN.
005900     PERFORM 0500-TRIM-RAW-KEYWORD-RTN THRU 0500-EXIT.
005910     IF WS-TRIM-START NOT = ZERO
005920        AND WS-INCL-CNT < 20
005930         ADD 1 TO WS-INCL-CNT
005940         MOVE WS-TRIMMED-KEYWORD TO
005950                          WS-INCL-KEYWORD(WS-INCL-CNT).
005960 0420-EXIT.
005970     EXIT.
005980
005990******************************************************************
006000*    0500 -- SHARED LEADING/TRAILING BLANK TRIM FOR ONE RAW
006010*    KEYWORD TOKEN.  USED BY BOTH THE EXCLUDE AND INCLUDE
006020*    TABLE BUILDERS SINCE THE LOGIC IS IDENTICAL.
006030******************************************************************
006040*    WS-TRIM-START STAYS ZERO WHEN THE TOKEN IS ALL BLANKS --
006050*    THAT IS HOW 0320/0420 KNOW TO DROP IT.  WHEN A NON-BLANK
006060*    BYTE IS FOUND, THE SEARCH FOR THE END IS SKIPPED ENTIRELY
006070*    FOR AN ALL-BLANK TOKEN, SAVING A SECOND FULL SCAN.
006080 0500-TRIM-RAW-KEYWORD-RTN.
006090     MOVE ZERO TO WS-TRIM-START WS-TRIM-END.
006100     MOVE SPACES TO WS-TRIMMED-KEYWORD.
006110     PERFORM 0510-FIND-TRIM-START-RTN THRU 0510-EXIT
006120         VARYING WS-TRIM-IDX FROM 1 BY 1
006130         UNTIL WS-TRIM-IDX > 20 OR WS-TRIM-START NOT = ZERO.
006140     IF WS-TRIM-START NOT = ZERO
006150         PERFORM 0520-FIND-TRIM-END-RTN THRU 0520-EXIT
006160             VARYING WS-TRIM-IDX FROM 20 BY -1
006170             UNTIL WS-TRIM-IDX < WS-TRIM-START
006180                OR WS-TRIM-END NOT = ZERO
006190         MOVE WS-RAW-KEYWORD(WS-TRIM-START:
006200                    WS-TRIM-END - WS-TRIM-START + 1)
006210                    TO WS-TRIMMED-KEYWORD.
006220 0500-EXIT.
006230     EXIT.
006240
006250*    ONE BYTE OF THE SCAN -- MOVES WS-TRIM-IDX INTO WS-TRIM-
006260*    START THE FIRST TIME A NON-BLANK BYTE TURNS UP.
006270 0510-FIND-TRIM-START-RTN.
006280     IF WS-RAW-KEYWORD(WS-TRIM-IDX:1) NOT = SPACE
006290         MOVE WS-TRIM-IDX TO WS-TRIM-START.
006300 0510-EXIT.
006310     EXIT.
006320
006330*    SAME IDEA AS 0510 BUT SCANNING RIGHT-TO-LEFT FOR THE
006340*    LAST NON-BLANK BYTE.
006350 0520-FIND-TRIM-END-RTN.
006360     IF WS-RAW-KEYWORD(WS-TRIM-IDX:1) NOT = SPACE
006370         MOVE WS-TRIM-IDX TO WS-TRIM-END.
006380 0520-EXIT.
006390     EXIT.
006400
006410******************************************************************
006420*    0900 -- READ ONE ORDER RECORD.  CALLED BOTH FROM 0100
006430*    (THE VERY FIRST RECORD) AND FROM 1100 (EVERY RECORD
006440*    AFTER), SO THE RECORDS-READ COUNTER LIVES HERE, NOT IN
006450*    EITHER CALLER.
006460******************************************************************
006470 0900-READ-ORDER-RTN.
006480*    THIS PARAGRAPH ONLY MOVES ONE RECORD FROM THE FD BUFFER
006490*    INTO ORDENTRY-REC AND BUMPS RECORDS-READ -- IT DOES NOT
006500*    STORE THE RECORD INTO THE ORDER TABLE.  STORAGE IS THE
006510*    JOB OF 1100, SO THE SAME READ LOGIC SERVES BOTH THE
006520*    FIRST-RECORD CALL FROM 0100 AND EVERY LATER CALL FROM 1100.
006530     READ ORDER-FILE-IN INTO ORDENTRY-REC
006540         AT END
006550             MOVE "N" TO MORE-ORDERS-SW
006560             GO TO 0900-EXIT
006570     END-READ.
006580     ADD 1 TO RECORDS-READ.
006590 0900-EXIT.
006600     EXIT.
006610
006620******************************************************************
006630*    1000 -- LOAD THE ENTIRE ORDER FILE INTO WS-ORDER-TABLE.
006640*    THE FIRST RECORD WAS ALREADY READ BY 0100-HOUSEKEEPING-
006650*    RTN, SO THIS LOOP STORES-THEN-READS, THE SAME SHAPE AS
006660*    050-LOAD-EQUIPMENT-TABLE DOES ELSEWHERE IN THIS SHOP.
006670*    NOTHING IS MATCHED, CLASSIFIED OR SEQUENCED YET -- THIS
006680*    STEP ONLY GETS EVERY RECORD INTO MEMORY SO THE MODE-
006690*    DETECT SCAN (2000) AND THE INSERTION SORT (4500) CAN SEE
006700*    THE WHOLE FILE AT ONCE INSTEAD OF ONE RECORD AT A TIME.
006710******************************************************************
006720 1000-LOAD-ORDER-TABLE-RTN.
006730     MOVE "1000-LOAD-ORDER-TABLE-RTN" TO PARA-NAME.
006740     PERFORM 1100-STORE-ONE-ENTRY-RTN THRU 1100-EXIT
006750         UNTIL NO-MORE-ORDERS.
006760 1000-EXIT.
006770     EXIT.
006780
006790*    COPY THE CURRENT-RECORD WORK AREA INTO THE NEXT FREE
006800*    TABLE SLOT AND INITIALIZE THE FIVE RESULT FIELDS TO THEIR
006810*    UN-PROCESSED STATE -- BLANK LABEL/METHOD/REASON, "False"
006820*    NEEDS-REVIEW, NEITHER EXCLUDED NOR SLOT-ASSIGNED.  EVERY
006830*    ENTRY STARTS HERE REGARDLESS OF WHAT MODE THE RUN WILL
006840*    EVENTUALLY USE.
006850 1100-STORE-ONE-ENTRY-RTN.
006860     ADD 1 TO WS-TABLE-COUNT.
006870     MOVE ORD-PRODUCT-NAME IN ORDENTRY-REC TO
006880             ORD-PRODUCT-NAME IN WS-ORDER-ENTRY(WS-TABLE-COUNT).
006890     MOVE ORD-SKU IN ORDENTRY-REC TO
006900             ORD-SKU IN WS-ORDER-ENTRY(WS-TABLE-COUNT).
006910     MOVE ORD-PLACED-AT IN ORDENTRY-REC TO
006920             ORD-PLACED-AT IN WS-ORDER-ENTRY(WS-TABLE-COUNT).
006930     MOVE ZERO TO WS-TE-SLOT IN WS-ORDER-ENTRY(WS-TABLE-COUNT).
006940     MOVE SPACES TO
006950          WS-TE-MATCHED-LABEL IN WS-ORDER-ENTRY(WS-TABLE-COUNT)
006960          WS-TE-MATCH-METHOD  IN WS-ORDER-ENTRY(WS-TABLE-COUNT)
006970          WS-TE-REVIEW-REASON IN WS-ORDER-ENTRY(WS-TABLE-COUNT).
006980     MOVE "False" TO
006990          WS-TE-NEEDS-REVIEW IN WS-ORDER-ENTRY(WS-TABLE-COUNT).
007000     MOVE "N" TO
007010          WS-TE-EXCLUDED-SW IN WS-ORDER-ENTRY(WS-TABLE-COUNT)
007020          WS-TE-SLOT-ASSIGNED-SW
007030                           IN WS-ORDER-ENTRY(WS-TABLE-COUNT).
007040     PERFORM 1200-BUILD-SORT-KEY-RTN THRU 1200-EXIT.
007050     PERFORM 0900-READ-ORDER-RTN THRU 0900-EXIT.
007060 1100-EXIT.
007070     EXIT.
007080
007090******************************************************************
007100*    1200 -- SEQUENCE MODE SORT KEY.  A GOOD TIMESTAMP SORTS
007110*    ON ITS OWN TEXT (THE "YYYY-MM-DD HH:MM" LAYOUT ORDERS
007120*    CORRECTLY AS TEXT); AN UNPARSEABLE ONE IS FORCED TO
007130*    HIGH-VALUES SO IT SORTS LAST, PER SPEC.
007140******************************************************************
007150*    THE SORT KEY IS BUILT ONCE HERE, AT LOAD TIME, RATHER
007160*    THAN RE-DERIVED INSIDE THE 4500 SORT ITSELF -- THE SORT
007170*    COMPARE THEN NEVER HAS TO CARE WHETHER A GIVEN ENTRY'S
007180*    TIMESTAMP WAS GOOD OR BAD, ONLY WHICH KEY TEXT IS BIGGER.
007190 1200-BUILD-SORT-KEY-RTN.
007200     IF ORD-PLACED-YYYY IN ORDENTRY-REC IS NUMERIC
007210        AND ORD-PLACED-MM IN ORDENTRY-REC IS NUMERIC
007220        AND ORD-PLACED-DD IN ORDENTRY-REC IS NUMERIC
007230        AND ORD-PLACED-AT IN ORDENTRY-REC NOT = SPACES
007240         MOVE ORD-PLACED-AT IN ORDENTRY-REC TO
007250              WS-TE-SORT-KEY IN WS-ORDER-ENTRY(WS-TABLE-COUNT)
007260     ELSE
007270         MOVE HIGH-VALUES TO
007280              WS-TE-SORT-KEY IN WS-ORDER-ENTRY(WS-TABLE-COUNT).
007290 1200-EXIT.
007300     EXIT.
007310
007320******************************************************************
007330*    2000 -- MODE RESOLUTION (SPEC BATCH FLOW STEP 3).  A
007340*    FORCED MODE ON THE PARAMETER CARD IS HONORED OUTRIGHT;
007350*    ONLY "AUTO" FALLS THROUGH TO THE RATIO SCAN BELOW.
007360******************************************************************
007370 2000-MODE-RESOLUTION-RTN.
007380     MOVE "2000-MODE-RESOLUTION-RTN" TO PARA-NAME.
007390     IF PARM-MODE = "SKU"
007400         MOVE "sku" TO SUMM-MODE-USED
007410     ELSE
007420     IF PARM-MODE = "SEQUENCE"
007430         MOVE "sequence" TO SUMM-MODE-USED
007440     ELSE
007450         PERFORM 2100-SCAN-FOR-SKU-RATIO-RTN THRU 2100-EXIT.
007460 2000-EXIT.
007470     EXIT.
007480
007490*    "AUTO" MODE ASKS: DO AT LEAST 80 PCT OF THE LINES ON THIS
007500*    ORDER FILE CARRY A PARSEABLE SKU SLOT NUMBER?  IF SO, THE
007510*    SELLER CLEARLY EMBEDS SLOTS IN THEIR SKUS AND SKU MODE IS
007520*    USED FOR THE WHOLE RUN; OTHERWISE SEQUENCE MODE IS USED
007530*    FOR THE WHOLE RUN.  AN EMPTY TABLE CANNOT BE SCANNED FOR
007540*    A RATIO AT ALL, SO IT DEFAULTS STRAIGHT TO SEQUENCE MODE
007550*    RATHER THAN DIVIDING BY A ZERO TABLE COUNT.  THE 80 PCT
007560*    THRESHOLD ITSELF WAS RAISED FROM ITS ORIGINAL VALUE BY
007570*    REQ 01-1140 (SEE CHANGE LOG) -- MERCHANDISING FOUND THE
007580*    OLD THRESHOLD WAS PUSHING TOO MANY MIXED SKU/NON-SKU
007590*    SELLERS INTO SKU MODE.
007600 2100-SCAN-FOR-SKU-RATIO-RTN.
007610     MOVE ZERO TO WS-SKU-HIT-CNT.
007620     IF WS-TABLE-COUNT = ZERO
007630         MOVE "sequence" TO SUMM-MODE-USED
007640         GO TO 2100-EXIT.
007650     PERFORM 2110-SCAN-ONE-ENTRY-RTN THRU 2110-EXIT
007660         VARYING TBL-IDX FROM 1 BY 1
007670         UNTIL TBL-IDX > WS-TABLE-COUNT.
007680*    THE RATIO TEST IS DONE IN WHOLE-NUMBER CROSS-MULTIPLIED
007690*    FORM (HITS * 100 VS. TOTAL * 80) SO NO INTERMEDIATE
007700*    FRACTION OR DECIMAL FIELD IS NEEDED -- BOTH SIDES STAY
007710*    INTEGER THROUGHOUT.
007720     COMPUTE WS-RATIO-CHECK-1 = WS-SKU-HIT-CNT * 100.
007730     COMPUTE WS-RATIO-CHECK-2 = WS-TABLE-COUNT * 80.
007740     IF WS-RATIO-CHECK-1 >= WS-RATIO-CHECK-2
007750         MOVE "sku" TO SUMM-MODE-USED
007760     ELSE
007770         MOVE "sequence" TO SUMM-MODE-USED.
007780 2100-EXIT.
007790     EXIT.
007800
007810*    THIS IS A SCOUTING PASS ONLY -- IT COUNTS HOW MANY LINES
007820*    HAVE A PARSEABLE SKU, BUT DOES NOT POST THE PARSED SLOT
007830*    NUMBER ANYWHERE.  IF SKU MODE IS CHOSEN, 4100 CALLS
007840*    SKUPARSE AGAIN, PER ENTRY, TO DO THE ACTUAL ASSIGNMENT.
007850 2110-SCAN-ONE-ENTRY-RTN.
007860     CALL "SKUPARSE" USING ORD-SKU IN WS-ORDER-ENTRY(TBL-IDX),
007870                            WS-PARSED-SLOT, WS-PARSED-VALID-SW.
007880     IF WS-PARSED-VALID
007890         ADD 1 TO WS-SKU-HIT-CNT.
007900 2110-EXIT.
007910     EXIT.
007920
007930******************************************************************
007940*    3000 -- EXCLUDE / INCLUDE FILTERING OVER THE WHOLE
007950*    TABLE (SPEC EXCLUDE-FILTER / INCLUDE-FILTER).  EXCLUSION
007960*    IS ALWAYS TESTED BEFORE INCLUSION.
007970******************************************************************
007980 3000-CLASSIFY-LOOP-RTN.
007990     MOVE "3000-CLASSIFY-LOOP-RTN" TO PARA-NAME.
008000     IF WS-TABLE-COUNT NOT = ZERO
008010         PERFORM 3100-CLASSIFY-ONE-ENTRY-RTN THRU 3100-EXIT
008020             VARYING TBL-IDX FROM 1 BY 1
008030             UNTIL TBL-IDX > WS-TABLE-COUNT.
008040 3000-EXIT.
008050     EXIT.
008060
008070*    IF ANY EXCLUDE KEYWORD HITS, THE LINE IS EXCLUDED AND
008080*    THE INCLUDE TEST IS NEVER EVEN TRIED -- EXCLUSION WINS
008090*    OUTRIGHT.  OTHERWISE, IF AN INCLUDE LIST WAS GIVEN AT
008100*    ALL, A LINE THAT MATCHES NONE OF ITS KEYWORDS IS ALSO
008110*    TREATED AS EXCLUDED (AN INCLUDE LIST IS AN ALLOW LIST --
008120*    ANYTHING NOT ON IT IS OUT).  A RUN WITH NO INCLUDE LIST
008130*    AT ALL SKIPS THIS SECOND TEST ENTIRELY AND KEEPS THE
008140*    LINE.
008150 3100-CLASSIFY-ONE-ENTRY-RTN.
008160     MOVE "N" TO WS-EXCLUDED-FOUND-SW.
008170     IF WS-EXCL-CNT NOT = ZERO
008180         PERFORM 3200-APPLY-EXCLUDE-RTN THRU 3200-EXIT.
008190     IF WS-EXCLUDED-FOUND
008200         PERFORM 3400-MARK-EXCLUDED-RTN THRU 3400-EXIT
008210         GO TO 3100-EXIT.
008220     IF WS-INCL-CNT NOT = ZERO
008230         MOVE "N" TO WS-INCLUDED-FOUND-SW
008240         PERFORM 3300-APPLY-INCLUDE-RTN THRU 3300-EXIT
008250         IF NOT WS-INCLUDED-FOUND
008260             PERFORM 3400-MARK-EXCLUDED-RTN THRU 3400-EXIT.
008270 3100-EXIT.
008280     EXIT.
008290
008300*    STOP AT THE FIRST EXCLUDE KEYWORD THAT HITS -- THERE IS
008310*    NO NEED TO KEEP CALLING KWSCAN ONCE THE LINE IS ALREADY
008320*    KNOWN TO BE EXCLUDED.
008330 3200-APPLY-EXCLUDE-RTN.
008340     PERFORM 3210-TEST-ONE-EXCL-KEYWORD-RTN THRU 3210-EXIT
008350         VARYING EXCL-IDX FROM 1 BY 1
008360         UNTIL EXCL-IDX > WS-EXCL-CNT OR WS-EXCLUDED-FOUND.
008370 3200-EXIT.
008380     EXIT.
008390
008400*    ONE CALL TO KWSCAN AGAINST ONE EXCLUDE KEYWORD.
008410 3210-TEST-ONE-EXCL-KEYWORD-RTN.
008420     CALL "KWSCAN" USING ORD-PRODUCT-NAME IN WS-ORDER-ENTRY(
008430                             TBL-IDX),
008440                          WS-EXCL-KEYWORD(EXCL-IDX),
008450                          WS-KWS-FOUND-SW.
008460     IF WS-KWS-FOUND
008470         MOVE "Y" TO WS-EXCLUDED-FOUND-SW.
008480 3210-EXIT.
008490     EXIT.
008500
008510*    SAME SHORT-CIRCUIT IDEA AS 3200 -- STOP AT THE FIRST
008520*    INCLUDE KEYWORD THAT HITS.
008530 3300-APPLY-INCLUDE-RTN.
008540     PERFORM 3310-TEST-ONE-INCL-KEYWORD-RTN THRU 3310-EXIT
008550         VARYING INCL-IDX FROM 1 BY 1
008560         UNTIL INCL-IDX > WS-INCL-CNT OR WS-INCLUDED-FOUND.
008570 3300-EXIT.
008580     EXIT.
008590
008600*    ONE CALL TO KWSCAN AGAINST ONE INCLUDE KEYWORD.
008610 3310-TEST-ONE-INCL-KEYWORD-RTN.
008620     CALL "KWSCAN" USING ORD-PRODUCT-NAME IN WS-ORDER-ENTRY(
008630                             TBL-IDX),
008640                          WS-INCL-KEYWORD(INCL-IDX),
008650                          WS-KWS-FOUND-SW.
008660     IF WS-KWS-FOUND
008670         MOVE "Y" TO WS-INCLUDED-FOUND-SW.
008680 3310-EXIT.
008690     EXIT.
008700
008710*    AN EXCLUDED LINE NEVER GOES THROUGH SLOT ASSIGNMENT --
008720*    4100 AND 4610 BOTH CHECK WS-TE-EXCLUDED FIRST AND SKIP
008730*    STRAIGHT TO THEIR EXIT WHEN IT IS ON.  THE MATCH METHOD
008740*    IS SET TO "excluded" HERE SO THE OUTPUT FILE SHOWS WHY
008750*    THE LINE NEVER GOT A SLOT, EVEN THOUGH IT STILL APPEARS
008760*    IN THE OUTPUT (SPEC: EVERY INPUT LINE PRODUCES ONE OUTPUT
008770*    LINE).
008780 3400-MARK-EXCLUDED-RTN.
008790     MOVE "Y" TO WS-TE-EXCLUDED-SW IN WS-ORDER-ENTRY(TBL-IDX).
008800     MOVE "excluded" TO
008810                  WS-TE-MATCH-METHOD IN WS-ORDER-ENTRY(TBL-IDX).
008820     ADD 1 TO SUMM-EXCLUDED.
008830 3400-EXIT.
008840     EXIT.
008850
008860******************************************************************
008870*    4000 -- SKU-MODE SLOT ASSIGNMENT, RECORDS TAKEN IN
008880*    ORIGINAL FILE ORDER (SPEC MATCH-ENGINE, SKU MODE).
008890******************************************************************
008900 4000-SKU-MODE-ASSIGN-RTN.
008910     MOVE "4000-SKU-MODE-ASSIGN-RTN" TO PARA-NAME.
008920     IF WS-TABLE-COUNT NOT = ZERO
008930         PERFORM 4100-ASSIGN-ONE-SKU-ENTRY-RTN THRU 4100-EXIT
008940             VARYING TBL-IDX FROM 1 BY 1
008950             UNTIL TBL-IDX > WS-TABLE-COUNT.
008960 4000-EXIT.
008970     EXIT.
008980
008990*    AN EXCLUDED LINE IS SKIPPED OUTRIGHT.  OTHERWISE SKUPARSE
009000*    IS CALLED AGAIN (THE SAME CALL 2110 MADE DURING MODE
009010*    RESOLUTION, BUT THIS TIME THE PARSED SLOT IS ACTUALLY
009020*    POSTED TO THE ENTRY).  A LINE WHOSE SKU DID NOT YIELD A
009030*    PARSEABLE SLOT NUMBER IS NOT DROPPED -- IT IS FLAGGED
009040*    "manual_review" WITH REASON "sku_missing_or_invalid" SO A
009050*    PACKER CAN RESOLVE IT BY HAND, PER SPEC.
009060 4100-ASSIGN-ONE-SKU-ENTRY-RTN.
009070     IF WS-TE-EXCLUDED IN WS-ORDER-ENTRY(TBL-IDX)
009080         GO TO 4100-EXIT.
009090     CALL "SKUPARSE" USING ORD-SKU IN WS-ORDER-ENTRY(TBL-IDX),
009100                            WS-PARSED-SLOT, WS-PARSED-VALID-SW.
009110     IF WS-PARSED-VALID
009120         MOVE WS-PARSED-SLOT TO
009130                      WS-TE-SLOT IN WS-ORDER-ENTRY(TBL-IDX)
009140         MOVE "Y" TO
009150                      WS-TE-SLOT-ASSIGNED-SW IN WS-ORDER-ENTRY(
009160                          TBL-IDX)
009170         PERFORM 4620-BUILD-LABEL-RTN THRU 4620-EXIT
009180         MOVE "sku" TO
009190                  WS-TE-MATCH-METHOD IN WS-ORDER-ENTRY(TBL-IDX)
009200         ADD 1 TO SUMM-MATCHED
009210     ELSE
009220         MOVE "manual_review" TO
009230                  WS-TE-MATCH-METHOD IN WS-ORDER-ENTRY(TBL-IDX)
009240         MOVE "True" TO
009250                  WS-TE-NEEDS-REVIEW IN WS-ORDER-ENTRY(TBL-IDX)
009260         MOVE "sku_missing_or_invalid" TO
009270                  WS-TE-REVIEW-REASON IN WS-ORDER-ENTRY(TBL-IDX)
009280         ADD 1 TO SUMM-NEEDS-REVIEW.
009290 4100-EXIT.
009300     EXIT.
009310
009320******************************************************************
009330*    4500 -- SEQUENCE-MODE SORT.  THE WHOLE TABLE -- EXCLUDED
009340*    ENTRIES INCLUDED -- IS REORDERED BY WS-TE-SORT-KEY SO
009350*    THE OUTPUT REFLECTS FINAL PROCESSING ORDER.  STRAIGHT
009360*    INSERTION SORT, THE SAME ALGORITHM USED FOR THE ARRAY
009370*    SORT UTILITY ELSEWHERE IN THIS SHOP, RESTATED HERE
009380*    AGAINST TABLE ENTRIES INSTEAD OF SINGLE NUMBERS.
009390******************************************************************
009400*    EXCLUDED ENTRIES ARE SORTED RIGHT ALONG WITH EVERYTHING
009410*    ELSE -- THEY JUST NEVER CONSUME A SLOT NUMBER ONCE 4610
009420*    GETS TO THEM.  A ONE-ROW TABLE NEEDS NO SORTING AT ALL,
009430*    SO THE OUTER LOOP IS SKIPPED WHEN THE COUNT IS 1 OR ZERO.
009440 4500-SEQ-MODE-SORT-RTN.
009450     MOVE "4500-SEQ-MODE-SORT-RTN" TO PARA-NAME.
009460     IF WS-TABLE-COUNT > 1
009470         PERFORM 4510-INSERT-ONE-ENTRY-RTN THRU 4510-EXIT
009480             VARYING WS-SORT-OUTER FROM 2 BY 1
009490             UNTIL WS-SORT-OUTER > WS-TABLE-COUNT.
009500 4500-EXIT.
009510     EXIT.
009520
009530*    CLASSIC INSERTION SORT STEP -- LIFT THE ENTRY AT
009540*    WS-SORT-OUTER INTO THE HOLD AREA, SLIDE EVERY ENTRY TO
009550*    ITS LEFT THAT SORTS AFTER IT ONE POSITION TO THE RIGHT,
009560*    THEN DROP THE HELD ENTRY INTO THE GAP THAT OPENED UP.
009570*    WS-SORT-INNER RUNS DOWN TO ZERO (OR STOPS EARLY WHEN THE
009580*    ENTRY TO ITS LEFT ALREADY SORTS BEFORE THE HELD ENTRY),
009590*    THEN THE FINAL ADD 1 LANDS IT ON THE OPEN SLOT.
009600 4510-INSERT-ONE-ENTRY-RTN.
009610     MOVE WS-ORDER-ENTRY(WS-SORT-OUTER) TO WS-HOLD-ENTRY.
009620     COMPUTE WS-SORT-INNER = WS-SORT-OUTER - 1.
009630     PERFORM 4520-SHIFT-ONE-SLOT-RTN THRU 4520-EXIT
009640         UNTIL WS-SORT-INNER < 1
009650            OR WS-TE-SORT-KEY IN WS-ORDER-ENTRY(WS-SORT-INNER)
009660                   NOT > WS-TE-SORT-KEY IN WS-HOLD-ENTRY.
009670     ADD 1 TO WS-SORT-INNER.
009680     MOVE WS-HOLD-ENTRY TO WS-ORDER-ENTRY(WS-SORT-INNER).
009690 4510-EXIT.
009700     EXIT.
009710
009720*    SLIDES ONE ENTRY RIGHT BY ONE TABLE POSITION AND BACKS
009730*    WS-SORT-INNER DOWN ONE -- THE 4510 LOOP CALLS THIS ONCE
009740*    PER ENTRY THAT NEEDS TO MOVE.
009750 4520-SHIFT-ONE-SLOT-RTN.
009760     MOVE WS-ORDER-ENTRY(WS-SORT-INNER) TO
009770                  WS-ORDER-ENTRY(WS-SORT-INNER + 1).
009780     SUBTRACT 1 FROM WS-SORT-INNER.
009790 4520-EXIT.
009800     EXIT.
009810
009820******************************************************************
009830*    4600 -- SEQUENCE-MODE SLOT ASSIGNMENT, WALKING THE NOW-
009840*    SORTED TABLE.  EXCLUDED ENTRIES DO NOT CONSUME A SLOT
009850*    (SPEC MATCH-ENGINE, SEQUENCE MODE).
009860******************************************************************
009870 4600-SEQ-MODE-ASSIGN-RTN.
009880     MOVE "4600-SEQ-MODE-ASSIGN-RTN" TO PARA-NAME.
009890     MOVE SUMM-START-SLOT TO WS-NEXT-SLOT.
009900     IF WS-TABLE-COUNT NOT = ZERO
009910         PERFORM 4610-ASSIGN-ONE-SEQ-ENTRY-RTN THRU 4610-EXIT
009920             VARYING TBL-IDX FROM 1 BY 1
009930             UNTIL TBL-IDX > WS-TABLE-COUNT.
009940 4600-EXIT.
009950     EXIT.
009960
009970*    THE TABLE IS ALREADY IN FINAL (SORTED) ORDER BY THE TIME
009980*    THIS RUNS, SO WALKING IT FROM 1 TO WS-TABLE-COUNT AND
009990*    HANDING OUT WS-NEXT-SLOT, WS-NEXT-SLOT + 1, AND SO ON TO
010000*    EVERY NON-EXCLUDED ENTRY IS ALL THAT IS NEEDED --
010010*    EXCLUDED ENTRIES ARE SKIPPED AND LEAVE NO GAP IN THE
010020*    NUMBERING.
010030 4610-ASSIGN-ONE-SEQ-ENTRY-RTN.
010040     IF WS-TE-EXCLUDED IN WS-ORDER-ENTRY(TBL-IDX)
010050         GO TO 4610-EXIT.
010060     MOVE WS-NEXT-SLOT TO WS-TE-SLOT IN WS-ORDER-ENTRY(TBL-IDX).
010070     MOVE "Y" TO
010080              WS-TE-SLOT-ASSIGNED-SW IN WS-ORDER-ENTRY(TBL-IDX).
010090     PERFORM 4620-BUILD-LABEL-RTN THRU 4620-EXIT.
010100     MOVE "sequence" TO
010110              WS-TE-MATCH-METHOD IN WS-ORDER-ENTRY(TBL-IDX).
010120     ADD 1 TO SUMM-MATCHED.
010130     ADD 1 TO WS-NEXT-SLOT.
010140 4610-EXIT.
010150     EXIT.
010160
010170******************************************************************
010180*    4620 -- BUILD THE "ITEM #NNNN" DISPLAY LABEL FOR THE
010190*    ENTRY AT TBL-IDX.  SHARED BY SKU MODE AND SEQUENCE MODE.
010200******************************************************************
010210*    THE SLOT NUMBER IS EDITED THROUGH WS-EDIT-SLOT (ZERO
010220*    SUPPRESSED) SO A SLOT OF 42 READS "42", NOT "00042", IN
010230*    THE LABEL.  4630 THEN WALKS THE EDITED FIELD LEFT TO
010240*    RIGHT TO FIND WHERE THE SUPPRESSED LEADING BLANKS END,
010250*    AND THE DIGITS FROM THAT POINT ON ARE MOVED IN RIGHT
010260*    AFTER THE LITERAL "Item #" PREFIX.
010270 4620-BUILD-LABEL-RTN.
010280     MOVE WS-TE-SLOT IN WS-ORDER-ENTRY(TBL-IDX) TO WS-EDIT-SLOT.
010290     MOVE ZERO TO WS-LABEL-TRIM-START.
010300     PERFORM 4630-FIND-LABEL-START-RTN THRU 4630-EXIT
010310         VARYING WS-LABEL-SCAN-IDX FROM 1 BY 1
010320         UNTIL WS-LABEL-SCAN-IDX > 5
010330            OR WS-LABEL-TRIM-START NOT = ZERO.
010340     MOVE SPACES TO
010350              WS-TE-MATCHED-LABEL IN WS-ORDER-ENTRY(TBL-IDX).
010360     MOVE "Item #" TO
010370              WS-TE-MATCHED-LABEL IN WS-ORDER-ENTRY(TBL-IDX)
010380                                  (1:6).
010390     COMPUTE WS-LABEL-DIGIT-LTH = 6 - WS-LABEL-TRIM-START.
010400     MOVE WS-EDIT-SLOT-CHARS(WS-LABEL-TRIM-START:
010410                  WS-LABEL-DIGIT-LTH)
010420              TO WS-TE-MATCHED-LABEL IN WS-ORDER-ENTRY(TBL-IDX)
010430                                  (7:WS-LABEL-DIGIT-LTH).
010440 4620-EXIT.
010450     EXIT.
010460
010470*    ONE BYTE OF THE SCAN FOR WHERE THE ZERO-SUPPRESSED SLOT
010480*    NUMBER'S DIGITS ACTUALLY BEGIN.
010490 4630-FIND-LABEL-START-RTN.
010500     IF WS-EDIT-SLOT-CHARS(WS-LABEL-SCAN-IDX:1) NOT = SPACE
010510         MOVE WS-LABEL-SCAN-IDX TO WS-LABEL-TRIM-START.
010520 4630-EXIT.
010530     EXIT.
010540
010550******************************************************************
010560*    5000 -- DUPLICATE-SLOT DETECTION, RUN AFTER ALL
010570*    ASSIGNMENTS ARE FINAL (SPEC DUPLICATE-SLOT RULE).  THIS
010580*    STEP HAS TO WAIT UNTIL EVERY ENTRY HAS ITS SLOT NUMBER,
010590*    SINCE A DUPLICATE CANNOT BE RECOGNIZED UNTIL BOTH
010600*    COLLIDING ENTRIES HAVE BEEN ASSIGNED.
010610******************************************************************
010620*    FIRST PASS -- TALLY HOW MANY TIMES EACH DISTINCT SLOT
010630*    NUMBER WAS ASSIGNED.  SECOND PASS -- FOR EVERY SLOT WHOSE
010640*    TALLY IS OVER 1, WALK THE ORDER TABLE AGAIN AND FLAG
010650*    EVERY ENTRY THAT CARRIES THAT SLOT.  THIS TWO-PASS SHAPE
010660*    (COUNT FIRST, THEN FLAG) AVOIDS HAVING TO GO BACK AND
010670*    UN-FLAG A "DUPLICATE" THAT TURNS OUT TO BE A ONE-OF-A-KIND
010680*    SLOT ONCE THE REST OF THE TABLE HAS BEEN SEEN.
010690 5000-DUPLICATE-CHECK-RTN.
010700     MOVE "5000-DUPLICATE-CHECK-RTN" TO PARA-NAME.
010710     MOVE ZERO TO WS-TALLY-CNT.
010720     IF WS-TABLE-COUNT NOT = ZERO
010730         PERFORM 5010-TALLY-ONE-ENTRY-RTN THRU 5010-EXIT
010740             VARYING TBL-IDX FROM 1 BY 1
010750             UNTIL TBL-IDX > WS-TABLE-COUNT.
010760     IF WS-TALLY-CNT NOT = ZERO
010770         PERFORM 5100-FLAG-ONE-TALLY-ENTRY-RTN THRU 5100-EXIT
010780             VARYING TALLY-IDX FROM 1 BY 1
010790             UNTIL TALLY-IDX > WS-TALLY-CNT.
010800 5000-EXIT.
010810     EXIT.
010820
010830*    ONLY SLOT-ASSIGNED ENTRIES CAN COLLIDE -- AN EXCLUDED OR
010840*    MANUAL-REVIEW LINE NEVER RECEIVED A SLOT NUMBER, SO IT IS
010850*    SKIPPED HERE OUTRIGHT.  A LINEAR SEARCH OF THE TALLY
010860*    TABLE BUILT SO FAR DECIDES WHETHER THIS ENTRY'S SLOT IS
010870*    ALREADY BEING TRACKED; IF SO, THE MATCHING TALLY IS
010880*    BUMPED, OTHERWISE A NEW TALLY ENTRY IS OPENED.
010890 5010-TALLY-ONE-ENTRY-RTN.
010900     IF NOT WS-TE-SLOT-ASSIGNED IN WS-ORDER-ENTRY(TBL-IDX)
010910         GO TO 5010-EXIT.
010920     MOVE "N" TO WS-TALLY-FOUND-SW.
010930     IF WS-TALLY-CNT NOT = ZERO
010940         PERFORM 5020-SEARCH-TALLY-RTN THRU 5020-EXIT
010950             VARYING TALLY-IDX FROM 1 BY 1
010960             UNTIL TALLY-IDX > WS-TALLY-CNT OR WS-TALLY-FOUND.
010970     IF WS-TALLY-FOUND
010980         ADD 1 TO WS-TALLY-CNT-VAL(TALLY-IDX)
010990     ELSE
011000         ADD 1 TO WS-TALLY-CNT
011010         MOVE WS-TE-SLOT IN WS-ORDER-ENTRY(TBL-IDX)
011020                      TO WS-TALLY-SLOT(WS-TALLY-CNT)
011030         MOVE 1 TO WS-TALLY-CNT-VAL(WS-TALLY-CNT).
011040 5010-EXIT.
011050     EXIT.
011060
011070*    ONE COMPARE OF THE CURRENT TALLY ENTRY AGAINST THIS
011080*    ORDER ENTRY'S SLOT NUMBER.
011090 5020-SEARCH-TALLY-RTN.
011100     IF WS-TALLY-SLOT(TALLY-IDX) =
011110                  WS-TE-SLOT IN WS-ORDER-ENTRY(TBL-IDX)
011120         MOVE "Y" TO WS-TALLY-FOUND-SW.
011130 5020-EXIT.
011140     EXIT.
011150
011160*    A TALLY WITH A COUNT OF 1 IS AN ORDINARY, UN-DUPLICATED
011170*    SLOT AND IS LEFT ALONE.  ONLY TALLIES OVER 1 DRIVE THE
011180*    SECOND ORDER-TABLE PASS THAT FLAGS THE COLLIDING ENTRIES.
011190 5100-FLAG-ONE-TALLY-ENTRY-RTN.
011200     IF WS-TALLY-CNT-VAL(TALLY-IDX) > 1
011210         ADD 1 TO SUMM-DUPLICATE-SLOTS
011220         PERFORM 5110-FLAG-ONE-ORDER-ENTRY-RTN THRU 5110-EXIT
011230             VARYING TBL-IDX FROM 1 BY 1
011240             UNTIL TBL-IDX > WS-TABLE-COUNT.
011250 5100-EXIT.
011260     EXIT.
011270
011280*    ONE ORDER-TABLE ENTRY, TESTED AGAINST THE CURRENT
011290*    OVER-1 TALLY SLOT.
011300 5110-FLAG-ONE-ORDER-ENTRY-RTN.
011310     IF WS-TE-SLOT-ASSIGNED IN WS-ORDER-ENTRY(TBL-IDX)
011320        AND WS-TE-SLOT IN WS-ORDER-ENTRY(TBL-IDX) =
011330                      WS-TALLY-SLOT(TALLY-IDX)
011340         PERFORM 5120-APPEND-DUP-REASON-RTN THRU 5120-EXIT.
011350 5110-EXIT.
011360     EXIT.
011370
011380*    A LINE CAN ALREADY CARRY A REVIEW REASON FROM AN EARLIER
011390*    STEP (E.G. NONE IN THE CURRENT RULES, BUT THE STRING-
011400*    ONTO-EXISTING-TEXT PATH IS KEPT FOR WHEN A FUTURE RULE
011410*    ADDS ONE) -- IN THAT CASE "; duplicate_slot" IS APPENDED
011420*    RATHER THAN OVERWRITING WHAT WAS THERE.  A LINE THAT WAS
011430*    ALREADY FLAGGED "manual_review" DOES NOT GET COUNTED
011440*    AGAIN IN SUMM-NEEDS-REVIEW, SINCE IT ALREADY WAS COUNTED
011450*    WHEN IT WAS FIRST FLAGGED -- THIS KEEPS THE CONTROL TOTAL
011460*    AN ACCURATE COUNT OF DISTINCT LINES, NOT OF REASONS.
011470 5120-APPEND-DUP-REASON-RTN.
011480     IF WS-TE-REVIEW-REASON IN WS-ORDER-ENTRY(TBL-IDX) = SPACES
011490         MOVE "duplicate_slot" TO
011500                  WS-TE-REVIEW-REASON IN WS-ORDER-ENTRY(TBL-IDX)
011510     ELSE
011520         MOVE WS-TE-REVIEW-REASON IN WS-ORDER-ENTRY(TBL-IDX)
011530                      TO WS-REASON-HOLD
011540         STRING WS-REASON-HOLD DELIMITED BY SPACE
011550                "; duplicate_slot" DELIMITED BY SIZE
011560                INTO WS-TE-REVIEW-REASON IN WS-ORDER-ENTRY(
011570                      TBL-IDX)
011580         END-STRING.
011590     MOVE "True" TO
011600              WS-TE-NEEDS-REVIEW IN WS-ORDER-ENTRY(TBL-IDX).
011610     IF WS-TE-MATCH-METHOD IN WS-ORDER-ENTRY(TBL-IDX)
011620                      NOT = "manual_review"
011630         ADD 1 TO SUMM-NEEDS-REVIEW.
011640 5120-EXIT.
011650     EXIT.
011660
011670******************************************************************
011680*    6000 -- WRITE THE MATCHED OUTPUT, ONE RECORD PER TABLE
011690*    ENTRY, IN FINAL PROCESSING ORDER (SPEC BATCH FLOW STEP 6).
011700******************************************************************
011710 6000-WRITE-OUTPUT-RTN.
011720     MOVE "6000-WRITE-OUTPUT-RTN" TO PARA-NAME.
011730     IF WS-TABLE-COUNT NOT = ZERO
011740         PERFORM 6100-WRITE-ONE-ENTRY-RTN THRU 6100-EXIT
011750             VARYING TBL-IDX FROM 1 BY 1
011760             UNTIL TBL-IDX > WS-TABLE-COUNT.
011770 6000-EXIT.
011780     EXIT.
011790
011800*    EVERY TABLE ENTRY PRODUCES EXACTLY ONE OUTPUT RECORD --
011810*    EXCLUDED AND MANUAL-REVIEW LINES INCLUDED -- SO THE
011820*    OUTPUT FILE ALWAYS HAS THE SAME RECORD COUNT AS THE INPUT
011830*    FILE.  MTC-SLOT IS LEFT BLANK, NOT ZERO, FOR AN ENTRY
011840*    THAT NEVER GOT A SLOT -- THAT IS WHY MTC-SLOT-ALPHA
011850*    (THE REDEFINES OVER THE NUMERIC PICTURE) IS USED TO MOVE
011860*    SPACES IN, RATHER THAN MOVING ZERO THROUGH MTC-SLOT
011870*    ITSELF, WHICH WOULD PRINT AS "00000" AND LOOK LIKE A
011880*    REAL SLOT ASSIGNMENT.
011890 6100-WRITE-ONE-ENTRY-RTN.
011900     MOVE SPACES TO ORDMTCH-REC.
011910     MOVE ORD-PRODUCT-NAME IN WS-ORDER-ENTRY(TBL-IDX)
011920                                 TO MTC-PRODUCT-NAME.
011930     MOVE ORD-SKU IN WS-ORDER-ENTRY(TBL-IDX) TO MTC-SKU.
011940     MOVE ORD-PLACED-AT IN WS-ORDER-ENTRY(TBL-IDX)
011950                                 TO MTC-PLACED-AT.
011960     IF WS-TE-SLOT-ASSIGNED IN WS-ORDER-ENTRY(TBL-IDX)
011970         MOVE WS-TE-SLOT IN WS-ORDER-ENTRY(TBL-IDX) TO MTC-SLOT
011980     ELSE
011990         MOVE SPACES TO MTC-SLOT-ALPHA.
012000     MOVE WS-TE-MATCHED-LABEL IN WS-ORDER-ENTRY(TBL-IDX)
012010                                 TO MTC-MATCHED-LABEL.
012020     MOVE WS-TE-MATCH-METHOD IN WS-ORDER-ENTRY(TBL-IDX)
012030                                 TO MTC-MATCH-METHOD.
012040     MOVE WS-TE-NEEDS-REVIEW IN WS-ORDER-ENTRY(TBL-IDX)
012050                                 TO MTC-NEEDS-REVIEW.
012060     MOVE WS-TE-REVIEW-REASON IN WS-ORDER-ENTRY(TBL-IDX)
012070                                 TO MTC-REVIEW-REASON.
012080     WRITE FD-MATCH-REC FROM ORDMTCH-REC.
012090     ADD 1 TO RECORDS-WRITTEN.
012100 6100-EXIT.
012110     EXIT.
012120
012130******************************************************************
012140*    7000 -- OPERATOR CONTROL-TOTALS REPORT (SPEC REPORTS).
012150*    EACH COUNTER IS EDITED THROUGH WS-COUNT-EDIT AND STRUNG
012160*    ONTO A FIXED CAPTION SO THE REPORT'S NUMBERS ALWAYS LINE
012170*    UP IN THE SAME COLUMN REGARDLESS OF HOW MANY DIGITS ANY
012180*    ONE COUNT HAPPENS TO NEED.
012190******************************************************************
012200 7000-PRINT-SUMMARY-RTN.
012210     MOVE "7000-PRINT-SUMMARY-RTN" TO PARA-NAME.
012220     MOVE WS-TABLE-COUNT TO SUMM-TOTAL-ROWS.
012230     MOVE SPACES TO WS-PRINT-LINE.
012240     MOVE "Matching Summary:" TO WS-PRINT-LINE.
012250     WRITE FD-PRINT-REC FROM WS-PRINT-LINE.
012260
012270*    TOTAL ROWS IS THE TABLE COUNT, NOT THE RECORDS-READ
012280*    COUNTER -- THE TWO AGREE ON A NORMAL RUN, BUT TOTAL ROWS
012290*    IS WHAT THE REST OF THIS SUMMARY IS MEASURED AGAINST.
012300     MOVE SUMM-TOTAL-ROWS TO WS-COUNT-EDIT.
012310     MOVE SPACES TO WS-PRINT-LINE.
012320     STRING "  Total rows:       " DELIMITED BY SIZE
012330            WS-COUNT-EDIT DELIMITED BY SIZE
012340            INTO WS-PRINT-LINE
012350     END-STRING.
012360     WRITE FD-PRINT-REC FROM WS-PRINT-LINE.
012370
012380*    MATCHED COUNTS LINES THAT ACTUALLY RECEIVED A SLOT
012390*    NUMBER -- POSTED BY 4100 (SKU MODE) OR 4610 (SEQUENCE
012400*    MODE), NEVER BOTH ON THE SAME RUN.
012410     MOVE SUMM-MATCHED TO WS-COUNT-EDIT.
012420     MOVE SPACES TO WS-PRINT-LINE.
012430     STRING "  Matched:          " DELIMITED BY SIZE
012440            WS-COUNT-EDIT DELIMITED BY SIZE
012450            INTO WS-PRINT-LINE
012460     END-STRING.
012470     WRITE FD-PRINT-REC FROM WS-PRINT-LINE.
012480
012490*    EXCLUDED COUNTS LINES DROPPED BY THE KEYWORD FILTER IN
012500*    3000 -- THESE LINES STILL APPEAR IN THE OUTPUT FILE,
012510*    JUST WITH NO SLOT NUMBER POSTED.
012520     MOVE SUMM-EXCLUDED TO WS-COUNT-EDIT.
012530     MOVE SPACES TO WS-PRINT-LINE.
012540     STRING "  Excluded:         " DELIMITED BY SIZE
012550            WS-COUNT-EDIT DELIMITED BY SIZE
012560            INTO WS-PRINT-LINE
012570     END-STRING.
012580     WRITE FD-PRINT-REC FROM WS-PRINT-LINE.
012590
012600*    NEEDS REVIEW COUNTS DISTINCT LINES FLAGGED BY EITHER
012610*    4100 (SKU MISSING OR INVALID) OR 5120 (DUPLICATE SLOT) --
012620*    A LINE FLAGGED BY BOTH IS COUNTED ONLY ONCE, PER 5120.
012630     MOVE SUMM-NEEDS-REVIEW TO WS-COUNT-EDIT.
012640     MOVE SPACES TO WS-PRINT-LINE.
012650     STRING "  Needs review:     " DELIMITED BY SIZE
012660            WS-COUNT-EDIT DELIMITED BY SIZE
012670            INTO WS-PRINT-LINE
012680     END-STRING.
012690     WRITE FD-PRINT-REC FROM WS-PRINT-LINE.
012700
012710*    DUPLICATE SLOTS COUNTS DISTINCT SLOT NUMBERS THAT WERE
012720*    HANDED OUT MORE THAN ONCE -- NOT THE NUMBER OF LINES
012730*    THAT COLLIDE ON THOSE SLOTS.
012740     MOVE SUMM-DUPLICATE-SLOTS TO WS-COUNT-EDIT.
012750     MOVE SPACES TO WS-PRINT-LINE.
012760     STRING "  Duplicate slots:  " DELIMITED BY SIZE
012770            WS-COUNT-EDIT DELIMITED BY SIZE
012780            INTO WS-PRINT-LINE
012790     END-STRING.
012800     WRITE FD-PRINT-REC FROM WS-PRINT-LINE.
012810
012820*    MODE USED SHOWS THE OPERATOR WHAT 2000-MODE-RESOLUTION-
012830*    RTN ACTUALLY DECIDED -- INCLUDING WHEN "AUTO" ON THE
012840*    PARM CARD RESOLVED ITSELF TO "sku" OR "sequence".
012850     MOVE SUMM-MODE-USED TO WS-MODE-TEXT.
012860     MOVE SPACES TO WS-PRINT-LINE.
012870     STRING "  Mode used:        " DELIMITED BY SIZE
012880            WS-MODE-TEXT DELIMITED BY SIZE
012890            INTO WS-PRINT-LINE
012900     END-STRING.
012910     WRITE FD-PRINT-REC FROM WS-PRINT-LINE.
012920
012930*    THE WARNING LINE ONLY PRINTS WHEN AT LEAST ONE LINE
012940*    NEEDS A PACKER'S ATTENTION -- A CLEAN RUN'S REPORT ENDS
012950*    RIGHT AFTER THE MODE-USED LINE ABOVE.
012960     IF SUMM-NEEDS-REVIEW > 0
012970         PERFORM 7100-PRINT-WARNING-RTN THRU 7100-EXIT.
012980 7000-EXIT.
012990     EXIT.
013000
013010*    ONE FIXED WARNING LINE, WRITTEN ONLY WHEN 7000 FOUND
013020*    SUMM-NEEDS-REVIEW GREATER THAN ZERO.
013030 7100-PRINT-WARNING-RTN.
013040     MOVE "*** WARNING - RECORDS NEED MANUAL REVIEW ***" TO
013050                                                  WS-PRINT-LINE.
013060     WRITE FD-PRINT-REC FROM WS-PRINT-LINE.
013070 7100-EXIT.
013080     EXIT.
013090
013100******************************************************************
013110*    9000 -- NORMAL END OF JOB.  RETURN CODE 2 IS A WARNING
013120*    (SOME RECORD NEEDS MANUAL REVIEW), NOT A JOB FAILURE.
013130*    THE OPERATOR SEES THE CONDITION IN THE PRINT-FILE WARNING
013140*    LINE AND IN THE JOB'S NONZERO RETURN CODE, BUT THE JOB
013150*    ITSELF COMPLETED NORMALLY AND WROTE A COMPLETE OUTPUT
013160*    FILE -- IT DID NOT ABEND.
013170******************************************************************
013180 9000-CLEANUP-RTN.
013190     MOVE "9000-CLEANUP-RTN" TO PARA-NAME.
013200     PERFORM 0850-CLOSE-FILES-RTN THRU 0850-EXIT.
013210     IF SUMM-NEEDS-REVIEW > 0
013220         MOVE 2 TO RETURN-CODE
013230     ELSE
013240         MOVE 0 TO RETURN-CODE.
013250     DISPLAY "******** END JOB ORDMATCH ********".
013260 9000-EXIT.
013270     EXIT.
013280
013290******************************************************************
013300*    9900 -- FATAL ERROR.  EMPTY INPUT FILE AND BAD PARAMETER
013310*    CARD VALUES ARE UNRECOVERABLE IN THIS SHOP'S CONVENTION --
013320*    WRITE THE DIAGNOSTIC LINE AND FORCE AN ABEND SO THE
013330*    JOB SHOWS UP ON THE OPERATOR'S ATTENTION LIST.
013340******************************************************************
013350*    EXPECTED-VAL/ACTUAL-VAL ARE SET TO ZERO/RECORDS-READ
013360*    PURELY AS DIAGNOSTIC CONTEXT ON THE ABEND-REC LINE -- THIS
013370*    PROGRAM HAS NO "EXPECTED COUNT" TO COMPARE AGAINST, SO
013380*    ACTUAL-VAL SIMPLY SHOWS THE OPERATOR HOW FAR THE RUN GOT
013390*    (HOW MANY ORDER RECORDS HAD BEEN READ) BEFORE IT ABENDED.
013400*    THE DIVIDE BY ZERO AT THE BOTTOM IS THE ACTUAL ABEND
013410*    TRIGGER -- EVERYTHING ABOVE IT IS JUST GETTING THE
013420*    DIAGNOSTIC LINE WRITTEN AND THE FILES CLOSED FIRST.
013430 9900-ABEND-RTN.
013440     MOVE ZERO TO EXPECTED-VAL ACTUAL-VAL.
013450     MOVE RECORDS-READ TO ACTUAL-VAL.
013460     WRITE FD-SYSOUT-REC FROM ABEND-REC.
013470     PERFORM 0850-CLOSE-FILES-RTN THRU 0850-EXIT.
013480     DISPLAY "*** ABNORMAL END OF JOB - ORDMATCH ***" UPON
013490             CONSOLE.
013500     DIVIDE ZERO-VAL INTO ONE-VAL.
