000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  SKUPARSE.
000130 AUTHOR. R MCNEELY.
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.
000150 DATE-WRITTEN. 03/14/91.
000160 DATE-COMPILED. 03/14/91.
000170 SECURITY. NON-CONFIDENTIAL.
000180
000190******************************************************************
000200*REMARKS.
000210*
000220*      SCANS A SELLER SKU STRING FOR THE FIRST CONTIGUOUS RUN
000230*      OF DECIMAL DIGITS AND RETURNS IT AS THE PARSED SLOT
000240*      NUMBER.  CALLED BY ORDMATCH DURING MODE RESOLUTION AND
000250*      DURING SKU-MODE SLOT ASSIGNMENT.
000260*
000270*      "ITEM-001"      RETURNS   00001   VALID
000280*      "ITEM_12"       RETURNS   00012   VALID
000290*      "SLOT:5"        RETURNS   00005   VALID
000300*      "#42"           RETURNS   00042   VALID
000310*      "ITEM-001-2023" RETURNS   00001   VALID  (FIRST RUN ONLY)
000320*      BLANK OR NO DIGITS AT ALL          INVALID, SLOT = ZERO
000330*
000340*      THE SCAN IS DELIBERATELY DUMB -- IT DOES NOT KNOW WHAT A
000350*      "SKU" IS SUPPOSED TO LOOK LIKE FOR ANY GIVEN SELLER.  IT
000360*      JUST FINDS THE FIRST PLACE DIGITS START RUNNING TOGETHER
000370*      AND TRUSTS THE CALLER (ORDMATCH) TO DECIDE WHAT TO DO
000380*      WITH THE ANSWER.  THIS KEEPS THE SUBPROGRAM REUSABLE
000390*      ACROSS EVERY SELLER'S SKU CONVENTION WITHOUT A TABLE OF
000400*      PATTERNS TO MAINTAIN.
000410*
000420******************************************************************
000430*    CHANGE LOG
000440*    ------------------------------------------------------------
000450*    03/14/91  RMN  ORIGINAL PROGRAM - REQ 91-0447
000460*    09/02/92  TGD  WIDENED SLOT FIELD FROM 9(4) TO 9(5) PER
000470*                   WAREHOUSE EXPANSION - REQ 92-1180
000480*    06/11/94  JCS  FIXED RUN THAT STARTED AT LAST BYTE OF SKU
000490*                   FALLING OFF THE END OF THE FIELD - REQ 94-0261
000500*    01/08/99  RMN  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
000510*                   NO CHANGES REQUIRED - REQ 99-0004
000520*    11/19/01  KAH  ADDED VALID-SW 88-LEVELS FOR READABILITY
000530*    ------------------------------------------------------------
000540
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SOURCE-COMPUTER. IBM-390.
000580 OBJECT-COMPUTER. IBM-390.
000590*    SPECIAL-NAMES CARRIES ONE CLASS CONDITION -- DIGIT-CHAR --
000600*    SO THE SCAN PARAGRAPHS BELOW CAN TEST "IS DIGIT-CHAR"
000610*    INSTEAD OF AN 8-WAY OR AGAINST "0" THRU "9" ONE BYTE AT A
000620*    TIME.
000630 SPECIAL-NAMES.
000640     CLASS DIGIT-CHAR IS "0" THRU "9".
000650 INPUT-OUTPUT SECTION.
000660
000670 DATA DIVISION.
000680 FILE SECTION.
000690
000700 WORKING-STORAGE SECTION.
000710*    SCAN INDICES AND LENGTHS -- ALL COMP SINCE THEY ARE PURE
000720*    SUBSCRIPT/COUNTER ARITHMETIC, NEVER MOVED TO A PRINT LINE.
000730*    WS-TEXT-LTH IS FIXED AT THE SKU FIELD WIDTH (20) SO THE
000740*    VARYING CLAUSES BELOW NEVER RUN PAST THE END OF THE FIELD.
000750 01  WS-SCAN-IDXS.
000760     05  WS-SCAN-IDX             PIC S9(4) COMP.
000770     05  WS-TEXT-LTH             PIC S9(4) COMP VALUE +20.
000780     05  WS-RUN-START            PIC S9(4) COMP VALUE ZERO.
000790     05  WS-RUN-LTH              PIC S9(4) COMP VALUE ZERO.
000800     05  FILLER                  PIC X(02).
000810
000820*    WS-DIGIT-FOUND-SW GOES ON THE INSTANT THE FIRST DIGIT IS
000830*    SEEN AND STAYS ON FOR THE REST OF THE CALL; WS-RUN-ENDED-SW
000840*    GOES ON THE INSTANT THE RUN HITS A NON-DIGIT OR THE END OF
000850*    THE FIELD.  WS-TRACE-SW IS NORMALLY OFF -- FLIP IT ON WITH
000860*    A ONE-TIME PATCH WHEN A SELLER'S SKU FORMAT IS MISBEHAVING
000870*    AND SOMEBODY NEEDS TO SEE WHAT THIS PROGRAM ACTUALLY SAW.
000880 01  WS-SWITCHES.
000890     05  WS-DIGIT-FOUND-SW       PIC X(01) VALUE "N".
000900         88  WS-DIGIT-FOUND          VALUE "Y".
000910     05  WS-RUN-ENDED-SW         PIC X(01) VALUE "N".
000920         88  WS-RUN-ENDED             VALUE "Y".
000930     05  WS-TRACE-SW             PIC X(01) VALUE "N".
000940         88  WS-TRACE-ON             VALUE "Y".
000950     05  FILLER                  PIC X(02).
000960
000970*    ONE-BYTE WORK AREA REDEFINED AS A SINGLE PIC 9 SO A DIGIT
000980*    CHARACTER CAN BE MOVED STRAIGHT INTO THE TRACE LINE AS A
000990*    NUMBER WITHOUT AN INTRINSIC FUNCTION.
001000 01  WS-ONE-CHAR-AREA.
001010     05  WS-ONE-CHAR             PIC X(01).
001020 01  WS-ONE-CHAR-NUMERIC REDEFINES WS-ONE-CHAR-AREA.
001030     05  WS-ONE-CHAR-DIGIT       PIC 9(01).
001040
001050*    TRACE LINE FOR THE OPTIONAL DEBUG DISPLAY IN 0100-MAIN-RTN.
001060 01  WS-TRACE-AREA.
001070     05  WS-TRACE-LINE           PIC X(30) VALUE SPACES.
001080 01  WS-TRACE-FIELDS REDEFINES WS-TRACE-AREA.
001090     05  WS-TRACE-LABEL          PIC X(10).
001100     05  WS-TRACE-VALUE          PIC X(20).
001110
001120*    THE DIGIT RUN IS BUILT UP AS TEXT, RIGHT-JUSTIFIED WITH
001130*    ZERO FILL, THEN VIEWED AS A NUMBER THROUGH THE REDEFINES
001140*    BELOW -- NO INTRINSIC FUNCTIONS ARE USED TO CONVERT IT.
001150 01  WS-DIGIT-RUN-AREA.
001160     05  WS-DIGIT-RUN            PIC X(05) VALUE ZEROS.
001170 01  WS-DIGIT-RUN-NUMERIC REDEFINES WS-DIGIT-RUN-AREA.
001180     05  WS-DIGIT-RUN-VALUE      PIC 9(05).
001190
001200*    LINKAGE SECTION -- CALLER PASSES THE RAW SKU TEXT, GETS
001210*    BACK THE PARSED SLOT NUMBER AND A VALID/INVALID SWITCH.
001220*    SKUP-SLOT-NBR IS MEANINGLESS WHEN SKUP-INVALID -- THE
001230*    CALLER MUST TEST THE SWITCH BEFORE TRUSTING THE NUMBER.
001240 LINKAGE SECTION.
001250 01  SKUP-SKU-TEXT               PIC X(20).
001260 01  SKUP-SLOT-NBR               PIC 9(05).
001270 01  SKUP-VALID-SW               PIC X(01).
001280     88  SKUP-VALID                  VALUE "Y".
001290     88  SKUP-INVALID                VALUE "N".
001300
001310 PROCEDURE DIVISION USING SKUP-SKU-TEXT, SKUP-SLOT-NBR,
001320                           SKUP-VALID-SW.
001330
001340*    0100 -- MAINLINE.  RESET THE RETURN AREAS TO THE INVALID
001350*    STATE FIRST SO A SHORT-CIRCUIT EXIT (BLANK SKU, NO DIGIT
001360*    FOUND) NEVER LEAVES STALE DATA FROM A PRIOR CALL IN
001370*    SKUP-SLOT-NBR -- THIS SUBPROGRAM IS CALLED ONCE PER SKU,
001380*    OVER AND OVER, SO THE WORKING-STORAGE FIELDS CARRY FORWARD
001390*    FROM CALL TO CALL UNLESS EXPLICITLY CLEARED HERE.
001400 0100-MAIN-RTN.
001410     MOVE ZEROS TO SKUP-SLOT-NBR.
001420     MOVE "N" TO SKUP-VALID-SW.
001430     MOVE ZERO TO WS-RUN-START WS-RUN-LTH.
001440     MOVE "N" TO WS-DIGIT-FOUND-SW WS-RUN-ENDED-SW.
001450     MOVE ZEROS TO WS-DIGIT-RUN.
001460
001470*    A COMPLETELY BLANK SKU CANNOT CONTAIN A DIGIT RUN -- SKIP
001480*    THE SCAN ENTIRELY RATHER THAN WALK 20 BLANK BYTES.
001490     IF SKUP-SKU-TEXT = SPACES
001500         GO TO 0100-EXIT.
001510
001520*    WALK THE FIELD LEFT TO RIGHT LOOKING FOR THE FIRST DIGIT.
001530*    THE VARYING LOOP STOPS EITHER AT THE END OF THE FIELD OR
001540*    THE MOMENT 0200 TURNS WS-DIGIT-FOUND-SW ON.
001550     PERFORM 0200-FIND-RUN-START-RTN THRU 0200-EXIT
001560         VARYING WS-SCAN-IDX FROM 1 BY 1
001570         UNTIL WS-SCAN-IDX > WS-TEXT-LTH
001580            OR WS-DIGIT-FOUND.
001590
001600*    NO DIGIT ANYWHERE IN THE FIELD -- NOTHING TO PARSE.
001610     IF NOT WS-DIGIT-FOUND
001620         GO TO 0100-EXIT.
001630
001640*    THE RUN STARTS AT WS-RUN-START.  CONTINUE SCANNING FROM
001650*    THERE, COUNTING CONSECUTIVE DIGITS, UNTIL A NON-DIGIT BYTE
001660*    OR THE END OF THE FIELD ENDS THE RUN.
001670     PERFORM 0300-EXTRACT-RUN-RTN THRU 0300-EXIT
001680         VARYING WS-SCAN-IDX FROM WS-RUN-START BY 1
001690         UNTIL WS-SCAN-IDX > WS-TEXT-LTH
001700            OR WS-RUN-ENDED.
001710
001720*    RIGHT-JUSTIFY THE RUN OVER THE 5-DIGIT SLOT FIELD, THEN
001730*    MOVE THE NUMERIC VIEW OF IT TO THE CALLER'S RETURN AREA.
001740     PERFORM 0400-RIGHT-JUSTIFY-RUN-RTN THRU 0400-EXIT.
001750
001760     MOVE WS-DIGIT-RUN-VALUE TO SKUP-SLOT-NBR.
001770     MOVE "Y" TO SKUP-VALID-SW.
001780
001790*    THE TRACE BLOCK BELOW ONLY FIRES WHEN WS-TRACE-ON IS
001800*    PATCHED TO "Y" -- IN NORMAL PRODUCTION RUNS IT NEVER
001810*    DISPLAYS AND COSTS NOTHING BUT THE ONE CONDITION TEST.
001820 0100-EXIT.
001830     IF WS-TRACE-ON
001840         MOVE "SKUPARSE" TO WS-TRACE-LABEL
001850         MOVE SKUP-SKU-TEXT(1:20) TO WS-TRACE-VALUE
001860         IF WS-DIGIT-FOUND
001870             MOVE SKUP-SKU-TEXT(WS-RUN-START:1) TO WS-ONE-CHAR
001880             MOVE WS-ONE-CHAR-DIGIT TO WS-TRACE-VALUE(1:1)
001890         END-IF
001900         DISPLAY WS-TRACE-LINE.
001910     GOBACK.
001920
001930*    0200 -- TEST ONE BYTE FOR A DIGIT.  THE FIRST HIT SETS
001940*    WS-RUN-START AND THE FOUND SWITCH; ONCE THE SWITCH IS ON
001950*    THE GOVERNING VARYING LOOP IN 0100 STOPS CALLING THIS
001960*    PARAGRAPH, SO ONLY THE FIRST DIGIT EVER GETS RECORDED.
001970 0200-FIND-RUN-START-RTN.
001980     MOVE SKUP-SKU-TEXT(WS-SCAN-IDX:1) TO WS-ONE-CHAR.
001990     IF WS-ONE-CHAR IS DIGIT-CHAR
002000         MOVE WS-SCAN-IDX TO WS-RUN-START
002010         MOVE "Y" TO WS-DIGIT-FOUND-SW.
002020 0200-EXIT.
002030     EXIT.
002040
002050*    0300 -- EXTEND THE RUN ONE BYTE AT A TIME.  A DIGIT ADDS
002060*    TO THE RUNNING LENGTH; ANYTHING ELSE (A DASH, UNDERSCORE,
002070*    COLON, LETTER, OR THE END OF THE FIELD) ENDS THE RUN --
002080*    THIS IS WHY "ITEM-001-2023" ONLY EVER RETURNS THE FIRST
002090*    RUN, "001", AND NOT THE YEAR THAT FOLLOWS IT.
002100 0300-EXTRACT-RUN-RTN.
002110     MOVE SKUP-SKU-TEXT(WS-SCAN-IDX:1) TO WS-ONE-CHAR.
002120     IF WS-ONE-CHAR IS DIGIT-CHAR
002130         ADD 1 TO WS-RUN-LTH
002140     ELSE
002150         MOVE "Y" TO WS-RUN-ENDED-SW.
002160 0300-EXIT.
002170     EXIT.
002180
002190*    0400 -- THE RUN LENGTH AND STARTING POSITION 0300 LEFT
002200*    BEHIND ARE USED TO LIFT THE RUN OUT OF THE SOURCE FIELD
002210*    RIGHT-JUSTIFIED AND ZERO-FILLED SO THE REDEFINES ABOVE
002220*    READS THE CORRECT NUMERIC VALUE (E.G. RUN "1" BECOMES
002230*    "00001").  A RUN LONGER THAN THE 5-DIGIT SLOT FIELD IS
002240*    CLIPPED TO ITS FIRST FIVE DIGITS RATHER THAN REJECTED --
002250*    A SELLER WHOSE SKU HAPPENS TO CARRY A LONG DIGIT STRING
002260*    STILL GETS A USABLE (IF TRUNCATED) SLOT NUMBER INSTEAD OF
002270*    FALLING OUT TO MANUAL REVIEW.
002280 0400-RIGHT-JUSTIFY-RUN-RTN.
002290     MOVE ZEROS TO WS-DIGIT-RUN.
002300     IF WS-RUN-LTH > 5
002310         MOVE 5 TO WS-RUN-LTH.
002320     MOVE SKUP-SKU-TEXT(WS-RUN-START:WS-RUN-LTH)
002330                                 TO WS-DIGIT-RUN(6 - WS-RUN-LTH:
002340                                                  WS-RUN-LTH).
002350 0400-EXIT.
002360     EXIT.
