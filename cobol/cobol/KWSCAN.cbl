000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  KWSCAN.
000130 AUTHOR. R MCNEELY.
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.
000150 DATE-WRITTEN. 03/21/91.
000160 DATE-COMPILED. 03/21/91.
000170 SECURITY. NON-CONFIDENTIAL.
000180
000190******************************************************************
000200*REMARKS.
000210*
000220*      TESTS WHETHER ONE KEYWORD APPEARS ANYWHERE INSIDE THE
000230*      PRODUCT DESCRIPTION AS A CASE-INSENSITIVE SUBSTRING.
000240*      CALLED ONCE PER KEYWORD OUT OF ORDMATCH'S EXCLUDE AND
000250*      INCLUDE KEYWORD TABLES -- ORDMATCH DECIDES WHAT TO DO
000260*      WITH THE ANSWER (EXCLUDE TESTS BEFORE INCLUDE).
000270*
000280*      THIS PROGRAM DOES NOT KNOW OR CARE WHICH LIST A KEYWORD
000290*      CAME FROM.  IT ANSWERS ONE QUESTION ONLY -- "DOES THIS
000300*      KEYWORD SHOW UP IN THIS DESCRIPTION" -- SO THE SAME
000310*      SUBPROGRAM SERVES BOTH THE EXCLUDE-FILTER AND THE
000320*      INCLUDE-FILTER RULES WITHOUT DUPLICATING THE SCAN LOGIC.
000330*
000340******************************************************************
000350*    CHANGE LOG
000360*    ------------------------------------------------------------
000370*    03/21/91  RMN  ORIGINAL PROGRAM - REQ 91-0448
000380*    07/30/93  TGD  CASE FOLDING ADDED -- BUYERS WERE ENTERING
000390*                   KEYWORD LISTS IN MIXED CASE - REQ 93-0512
000400*    04/15/96  JCS  KEYWORD LENGTH NOW COMPUTED HERE INSTEAD OF
000410*                   BY THE CALLER - REQ 96-0198
000420*    01/08/99  RMN  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
000430*                   NO CHANGES REQUIRED - REQ 99-0004
000440*    11/19/01  KAH  NO LOGIC CHANGE -- REVIEWED ALONGSIDE ORDMATCH
000450*                   AND SKUPARSE FOR THE MODE-DETECT THRESHOLD
000460*                   WORK, CONFIRMED KEYWORD-LENGTH TRIM STILL
000470*                   HANDLES A FULLY-BLANK KEYWORD - REQ 01-1140
000480*    ------------------------------------------------------------
000490
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SOURCE-COMPUTER. IBM-390.
000530 OBJECT-COMPUTER. IBM-390.
000540*    SPECIAL-NAMES CARRIES ONE CLASS CONDITION, USED ONLY BY
000550*    THE OPTIONAL TRACE DISPLAY IN 0100-MAIN-RTN TO SHOW
000560*    WHETHER THE INCOMING KEYWORD ARRIVED IN UPPER OR LOWER
000570*    CASE -- THE ACTUAL COMPARE IS DONE AFTER BOTH SIDES ARE
000580*    FOLDED TO UPPER CASE, SO THIS CLASS TEST NEVER AFFECTS
000590*    THE MATCH RESULT ITSELF.
000600 SPECIAL-NAMES.
000610     CLASS LOWER-ALPHA IS "a" THRU "z".
000620 INPUT-OUTPUT SECTION.
000630
000640 DATA DIVISION.
000650 FILE SECTION.
000660
000670 WORKING-STORAGE SECTION.
000680*    UPPER-CASE WORKING COPIES OF BOTH THE DESCRIPTION AND THE
000690*    KEYWORD.  NEITHER LINKAGE ITEM IS EVER TOUCHED DIRECTLY --
000700*    THE CALLER'S DATA IS COPIED HERE FIRST SO THE INSPECT
000710*    CONVERTING BELOW CANNOT ALTER WHAT ORDMATCH HAS IN ITS
000720*    OWN TABLE.
000730 01  WS-UPPER-COPIES.
000740     05  WS-TEXT-UPPER           PIC X(40).
000750     05  WS-KEYWORD-UPPER        PIC X(20).
000760
000770*    BYTE-AT-A-TIME REDEFINITION OF THE SAME 60 BYTES ABOVE,
000780*    KEPT ONLY SO THE OPTIONAL TRACE DISPLAY CAN PEEK AT THE
000790*    FIRST CHARACTER WITHOUT A REFERENCE-MODIFIED REFERENCE TO
000800*    THE GROUP ITEM.
000810 01  WS-UPPER-COPIES-BYTES REDEFINES WS-UPPER-COPIES.
000820     05  WS-UPPER-BYTE           PIC X(01)
000830                                 OCCURS 60 TIMES.
000840
000850*    SCAN COUNTERS -- ALL COMP.  WS-LAST-START IS THE HIGHEST
000860*    STARTING POSITION IN THE 40-BYTE DESCRIPTION AT WHICH A
000870*    KEYWORD OF THE GIVEN LENGTH COULD STILL FIT WITHOUT
000880*    RUNNING PAST THE END OF THE FIELD.
000890 01  WS-SCAN-CTRS.
000900     05  WS-TEXT-LTH             PIC S9(4) COMP VALUE +40.
000910     05  WS-KEYWORD-LTH          PIC S9(4) COMP VALUE ZERO.
000920     05  WS-LAST-START           PIC S9(4) COMP VALUE ZERO.
000930     05  WS-SCAN-IDX             PIC S9(4) COMP.
000940     05  WS-TRIM-IDX             PIC S9(4) COMP.
000950     05  FILLER                  PIC X(02).
000960
000970*    EDITED VIEW OF THE KEYWORD LENGTH FOR THE TRACE DISPLAY --
000980*    COMP FIELDS DO NOT DISPLAY IN READABLE FORM ON THEIR OWN.
000990 01  WS-KEYWORD-LTH-EDIT-AREA.
001000     05  WS-KEYWORD-LTH-EDIT     PIC Z9.
001010 01  WS-KEYWORD-LTH-EDIT-R REDEFINES WS-KEYWORD-LTH-EDIT-AREA.
001020     05  WS-KEYWORD-LTH-EDIT-X   PIC X(02).
001030
001040*    WS-MATCH-SW IS THE ANSWER TO "DID THIS START POSITION
001050*    MATCH" -- TESTED AFTER EVERY CALL TO 0300-TEST-ONE-START-
001060*    RTN SO THE GOVERNING VARYING LOOP CAN STOP AS SOON AS THE
001070*    FIRST MATCH IS FOUND INSTEAD OF SCANNING THE WHOLE FIELD.
001080 01  WS-SWITCHES.
001090     05  WS-MATCH-SW             PIC X(01) VALUE "N".
001100         88  WS-MATCH-FOUND          VALUE "Y".
001110     05  WS-TRACE-SW             PIC X(01) VALUE "N".
001120         88  WS-TRACE-ON             VALUE "Y".
001130     05  FILLER                  PIC X(02).
001140
001150*    TRACE LINE FOR THE OPTIONAL DEBUG DISPLAY IN 0100-MAIN-RTN,
001160*    LAID OUT THE SAME AS THE ONE IN SKUPARSE.
001170 01  WS-TRACE-AREA.
001180     05  WS-TRACE-LINE           PIC X(30) VALUE SPACES.
001190 01  WS-TRACE-FIELDS REDEFINES WS-TRACE-AREA.
001200     05  WS-TRACE-LABEL          PIC X(10).
001210     05  WS-TRACE-VALUE          PIC X(20).
001220
001230*    LINKAGE SECTION -- KWS-TEXT IS THE FULL PRODUCT NAME FIELD
001240*    (SEE ORD-PRODUCT-NAME IN ORDENTRY), KWS-KEYWORD IS ONE
001250*    ENTRY OUT OF EITHER THE EXCLUDE OR INCLUDE TABLE.
001260 LINKAGE SECTION.
001270 01  KWS-TEXT                    PIC X(40).
001280 01  KWS-KEYWORD                 PIC X(20).
001290 01  KWS-FOUND-SW                PIC X(01).
001300     88  KWS-FOUND                   VALUE "Y".
001310     88  KWS-NOT-FOUND               VALUE "N".
001320
001330 PROCEDURE DIVISION USING KWS-TEXT, KWS-KEYWORD, KWS-FOUND-SW.
001340
001350*    0100 -- MAINLINE.  FOLD BOTH SIDES TO UPPER CASE FIRST SO
001360*    A BUYER WHO KEYED THE KEYWORD LIST IN MIXED CASE STILL
001370*    GETS A MATCH AGAINST A DESCRIPTION IN WHATEVER CASE THE
001380*    FRONT-END ORDER CAPTURE SYSTEM HAPPENED TO SEND IT.
001390 0100-MAIN-RTN.
001400     MOVE "N" TO KWS-FOUND-SW.
001410     MOVE "N" TO WS-MATCH-SW.
001420     MOVE KWS-TEXT TO WS-TEXT-UPPER.
001430     MOVE KWS-KEYWORD TO WS-KEYWORD-UPPER.
001440     INSPECT WS-TEXT-UPPER
001450         CONVERTING "abcdefghijklmnopqrstuvwxyz"
001460                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001470     INSPECT WS-KEYWORD-UPPER
001480         CONVERTING "abcdefghijklmnopqrstuvwxyz"
001490                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001500
001510*    FIND HOW MANY BYTES OF THE 20-BYTE KEYWORD AREA ARE
001520*    ACTUALLY KEYWORD, NOT TRAILING BLANK PADDING.
001530     PERFORM 0200-FIND-KEYWORD-LTH-RTN THRU 0200-EXIT.
001540
001550*    A KEYWORD TABLE ENTRY OF ALL BLANKS (SHOULD NEVER HAPPEN --
001560*    ORDMATCH'S 0500-TRIM-RAW-KEYWORD-RTN DROPS EMPTY TOKENS
001570*    BEFORE THEY EVER REACH THE TABLE -- BUT CHECKED HERE TOO
001580*    SINCE THIS SUBPROGRAM HAS NO OTHER WAY TO KNOW THE TABLE
001590*    WAS BUILT CORRECTLY) CANNOT MATCH ANYTHING.
001600     IF WS-KEYWORD-LTH = ZERO
001610         GO TO 0100-EXIT.
001620
001630*    A KEYWORD LONGER THAN WHAT IS LEFT IN THE DESCRIPTION
001640*    CANNOT POSSIBLY FIT ANYWHERE -- SKIP THE SCAN RATHER THAN
001650*    LET THE REFERENCE MODIFICATION IN 0300 RUN PAST THE END
001660*    OF WS-TEXT-UPPER.
001670     COMPUTE WS-LAST-START = WS-TEXT-LTH - WS-KEYWORD-LTH + 1.
001680     IF WS-LAST-START < 1
001690         GO TO 0100-EXIT.
001700
001710*    TRY EVERY STARTING POSITION IN THE DESCRIPTION UNTIL ONE
001720*    MATCHES OR THE LAST POSSIBLE STARTING POSITION IS PASSED.
001730     PERFORM 0300-TEST-ONE-START-RTN THRU 0300-EXIT
001740         VARYING WS-SCAN-IDX FROM 1 BY 1
001750         UNTIL WS-SCAN-IDX > WS-LAST-START
001760            OR WS-MATCH-FOUND.
001770
001780     IF WS-MATCH-FOUND
001790         MOVE "Y" TO KWS-FOUND-SW.
001800
001810*    THE TRACE BLOCK BELOW ONLY FIRES WHEN WS-TRACE-ON IS
001820*    PATCHED TO "Y" -- LEFT OFF IN PRODUCTION RUNS.
001830 0100-EXIT.
001840     IF WS-TRACE-ON
001850         MOVE "KWSCAN" TO WS-TRACE-LABEL
001860         MOVE WS-UPPER-BYTE(1) TO WS-TRACE-VALUE(1:1)
001870         MOVE WS-KEYWORD-LTH TO WS-KEYWORD-LTH-EDIT
001880         MOVE WS-KEYWORD-LTH-EDIT-X TO WS-TRACE-VALUE(2:2)
001890         IF KWS-KEYWORD(1:1) IS LOWER-ALPHA
001900             MOVE "L" TO WS-TRACE-VALUE(4:1)
001910         ELSE
001920             MOVE "U" TO WS-TRACE-VALUE(4:1)
001930         END-IF
001940         DISPLAY WS-TRACE-LINE.
001950     GOBACK.
001960
001970*    KEYWORDS ARRIVE LEFT-JUSTIFIED, BLANK-FILLED; THE LAST
001980*    NON-BLANK BYTE FROM THE RIGHT GIVES THE KEYWORD LENGTH
001990*    WITHOUT RESORT TO FUNCTION REVERSE OR FUNCTION LENGTH.
002000*    THE VARYING LOOP BELOW WALKS BACKWARD FROM BYTE 20 AND
002010*    STOPS THE INSTANT 0250 FINDS A NON-BLANK BYTE, SO THE
002020*    LENGTH IT RECORDS IS ALWAYS THE RIGHTMOST NON-BLANK
002030*    POSITION -- EXACTLY THE KEYWORD LENGTH.
002040 0200-FIND-KEYWORD-LTH-RTN.
002050     PERFORM 0250-BACK-UP-ONE-BYTE-RTN THRU 0250-EXIT
002060         VARYING WS-TRIM-IDX FROM 20 BY -1
002070         UNTIL WS-TRIM-IDX < 1
002080            OR WS-KEYWORD-LTH NOT = ZERO.
002090 0200-EXIT.
002100     EXIT.
002110
002120 0250-BACK-UP-ONE-BYTE-RTN.
002130     IF WS-KEYWORD-UPPER(WS-TRIM-IDX:1) NOT = SPACE
002140         MOVE WS-TRIM-IDX TO WS-KEYWORD-LTH.
002150 0250-EXIT.
002160     EXIT.
002170
002180*    0300 -- COMPARE THE KEYWORD AGAINST THE DESCRIPTION
002190*    STARTING AT WS-SCAN-IDX.  A STRAIGHT REFERENCE-MODIFIED
002200*    EQUAL COMPARE OVER EXACTLY WS-KEYWORD-LTH BYTES IS ALL
002210*    THAT IS NEEDED -- BOTH SIDES WERE ALREADY FOLDED TO UPPER
002220*    CASE IN 0100, SO NO CASE-INSENSITIVE COMPARE VERB IS
002230*    REQUIRED HERE.
002240 0300-TEST-ONE-START-RTN.
002250     IF WS-TEXT-UPPER(WS-SCAN-IDX:WS-KEYWORD-LTH) =
002260                 WS-KEYWORD-UPPER(1:WS-KEYWORD-LTH)
002270         MOVE "Y" TO WS-MATCH-SW.
002280 0300-EXIT.
002290     EXIT.
